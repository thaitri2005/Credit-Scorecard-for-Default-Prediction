000100*****************************************************************
000200*                                                               *
000300*   PGBSCORE  -  CONSUMER LOAN CREDIT SCORECARD - BATCH SCORE   *
000400*                                                               *
000500*****************************************************************
000600* FILES USED                                                   *
000700* ----------------                                             *
000800* APPLFILE (DDAPPLIN) : APPLICATIONS TO BE SCORED, INPUT       *
000900* SCOREOUT (DDSCROUT) : SCORED RECORDS, OUTPUT                 *
001000*                                                               *
001100* COPYS USED                                                   *
001200* ----------------                                             *
001300* APPLTRN   : APPLICATION-RECORD LAYOUT                        *
001400* SCOROUT   : SCORED-RECORD LAYOUT                             *
001500*                                                               *
001600* PURPOSE                                                      *
001700* ----------------                                             *
001800* FOR EACH APPLICATION: VALIDATE THE INPUT, LOOK UP A WEIGHT-  *
001900* OF-EVIDENCE VALUE FOR EACH OF THE NINE SCORECARD ATTRIBUTES, *
002000* COMBINE THEM WITH THE FIXED SCORECARD COEFFICIENTS INTO A    *
002100* LOG-ODDS VALUE, CONVERT TO A DEFAULT PROBABILITY AND A       *
002200* POINTS-BASED CREDIT SCORE, BAND THE RISK, AND WRITE ONE      *
002300* SCORED RECORD PER APPLICATION.  REJECTED APPLICATIONS ARE    *
002400* WRITTEN WITH SCORE ZERO AND RISK LEVEL INVALID INPUT.        *
002500*****************************************************************
002600 IDENTIFICATION DIVISION.
002700
002800 PROGRAM-ID.    PGBSCORE.
002900 AUTHOR.        D SALAZAR.
003000 INSTALLATION.  CONSUMER LENDING SYSTEMS - RISK ANALYTICS.
003100 DATE-WRITTEN.  03/01/1995.
003200 DATE-COMPILED.
003300 SECURITY.      CONFIDENTIAL - CONSUMER LENDING SYSTEMS USE ONLY.
003400*****************************************************************
003500*                     MODIFICATIONS LOG                        *
003600*****************************************************************
003700* CODE     AUTHOR    DATE       DESCRIPTION                    *
003800* -------- --------- ---------- ------------------------------*
003900* NEW      DSALAZAR  1995-03-01 ORIGINAL SCORECARD BATCH,      *
004000*                               REPLACING THE MANUAL           *
004100*                               UNDERWRITER WORKSHEET.         *
004200* CR00092  DSALAZAR  1995-09-14 ADDED REJECT PATH AND          *
004300*                               CONTROL TOTALS DISPLAY.        *
004400* CR00118  DSALAZAR  1996-07-14 DERIVE LOAN BURDEN WHEN NOT    *
004500*                               SUPPLIED - SEE B1000.          *
004600* CR00246  JHOLLOWAY 1997-12-02 CORRECTED ANNUAL-INC BIN       *
004700*                               BREAK AT 66,100.50 - WAS       *
004800*                               MISTYPED AS 61,100.50.         *
004900* CR00342  MWEST     1998-10-05 Y2K - RUN-DATE NOW CARRIES A   *
005000*                               4-DIGIT YEAR, SEE WS-RUN-      *
005100*                               DATE-8 BELOW.                  *
005200* CR00401  MWEST     1999-02-18 Y2K - REVIEWED ALL DATE        *
005300*                               LITERALS IN THIS PROGRAM, NO   *
005400*                               OTHER 2-DIGIT YEARS FOUND.     *
005500* CR00577  RPATEL    2001-05-09 ADDED SCR-MESSAGE TO THE       *
005600*                               REJECT PATH SO OPERATIONS CAN  *
005700*                               SEE WHY A LOAN FAILED EDIT.    *
005800* CR00881  RPATEL    2002-11-20 NORMALIZE PURPOSE AND          *
005900*                               VERIFICATION STATUS TO UPPER-  *
006000*                               CASE BEFORE LOOKUP - FEED      *
006100*                               STARTED SENDING MIXED CASE.    *
006200* CR01140  RPATEL    2004-03-30 RISK BAND BOUNDARIES ALIGNED   *
006300*                               TO THE REVALIDATED SCORECARD   *
006400*                               - SEE C5000.                   *
006500* CR01523  TNAKAGAWA 2007-08-17 ADDED AVERAGE SCORE TO THE     *
006600*                               END-OF-JOB CONTROL TOTALS.     *
006700* CR01899  TNAKAGAWA 2010-01-11 SWITCHED APPLFILE AND          *
006800*                               SCOREOUT TO LINE SEQUENTIAL    *
006900*                               FOR THE UNIX BATCH WINDOW.     *
006950* CR01917  TNAKAGAWA 2010-03-22 F2000 WAS MOVING THE WORK    *
006960*                               FIELDS STRAIGHT ACROSS - NO   *
006970*                               ROUNDING ON THE WAY TO THE    *
006980*                               OUTPUT'S SHORTER DECIMAL      *
006990*                               PLACES.  NOW ROUNDED HALF-UP. *
006995* CR01940  TNAKAGAWA 2010-04-19 AN AUDIT OF THIS AREA FOUND    *
006996*                               COUNTERS AND RATE/COEFFICIENT  *
006997*                               FIELDS PACKED AS COMP-3 - NOT  *
006998*                               THIS SHOP'S HABIT OUTSIDE THE  *
006999*                               DEBUG BYTE BELOW.  COUNTERS    *
007000*                               ARE NOW COMP, RATES/AMOUNTS    *
007001*                               PLAIN DISPLAY.                 *
007002* CR01944  TNAKAGAWA 2010-06-02 C01 IS TOP-OF-FORM AND THE     *
007003*                               UPSI-0 DEBUG SWITCH WERE NEVER  *
007004*                               USED - THIS PROGRAM HAS NO     *
007005*                               PRINT FILE AND NOTHING CHECKED *
007006*                               THE UPSI STATUS, SO BOTH ARE   *
007007*                               REMOVED.  CLASS ALPHA-PURPOSE- *
007008*                               CLASS NOW DOES REAL WORK IN    *
007009*                               B2000, AND THE DEBUG BYTE IS   *
007010*                               NOW A TRUE DUMPX/DUMP TALLY,    *
007011*                               PER NPTUS12B, COUNTING DERIVED *
007012*                               LOAN-BURDEN RECORDS - SEE B1000.*
007013*****************************************************************
007100 ENVIRONMENT DIVISION.
007200
007300 CONFIGURATION SECTION.
007400
007500 SPECIAL-NAMES.
007600     CLASS ALPHA-PURPOSE-CLASS IS 'A' THRU 'Z'.
008000
008100 INPUT-OUTPUT SECTION.
008200
008300 FILE-CONTROL.
008400*    CR01899 - LINE SEQUENTIAL FOR THE UNIX BATCH WINDOW.
008500     SELECT APPLFILE  ASSIGN TO DDAPPLIN
008600            ORGANIZATION IS LINE SEQUENTIAL
008700            FILE STATUS IS WS-APPLIN-FS.
008800
008900     SELECT SCOREOUT  ASSIGN TO DDSCROUT
009000            ORGANIZATION IS LINE SEQUENTIAL
009100            FILE STATUS IS WS-SCROUT-FS.
009200
009300*****************************************************************
009400*                       DATA DIVISION                           *
009500*****************************************************************
009600 DATA DIVISION.
009700
009800 FILE SECTION.
009900
010000 FD  APPLFILE
010100     LABEL RECORD STANDARD.
010200     COPY APPLTRN.
010300
010400 FD  SCOREOUT
010500     LABEL RECORD STANDARD.
010600     COPY SCOROUT.
010700
010800 WORKING-STORAGE SECTION.
010900
011000*----------------------------------------------------------------
011100*   FILE STATUS AND END-OF-FILE SWITCHES
011200*----------------------------------------------------------------
011300 01  WS-FILE-STATUS.
011400     05  WS-APPLIN-FS            PIC XX.
011500         88  APPLIN-OK                VALUE '00'.
011600         88  END-OF-APPLIN             VALUE '10'.
011700     05  WS-SCROUT-FS             PIC XX.
011800         88  SCROUT-OK                 VALUE '00'.
011850     05  FILLER                  PIC X(06).
011900
012000*----------------------------------------------------------------
012100*   CONTROL TOTALS - DISPLAYED AT A5000 AT END OF JOB
012200*----------------------------------------------------------------
012300 01  WS-COUNTERS.
012400     05  CNT-RECORDS-READ        PIC 9(7)      COMP   VALUE ZERO.
012500     05  CNT-RECORDS-SCORED      PIC 9(7)      COMP   VALUE ZERO.
012600     05  CNT-RECORDS-REJECTED    PIC 9(7)      COMP   VALUE ZERO.
012700     05  CNT-LOW-RISK            PIC 9(7)      COMP   VALUE ZERO.
012800     05  CNT-MEDIUM-RISK         PIC 9(7)      COMP   VALUE ZERO.
012900     05  CNT-HIGH-RISK           PIC 9(7)      COMP   VALUE ZERO.
013000*    CR01523 - AVERAGE SCORE ACROSS ALL SCORED RECORDS.
013100     05  CNT-VERY-HIGH-RISK      PIC 9(7)      COMP   VALUE ZERO.
013200     05  TOT-SCORE-ACCUM         PIC S9(9)V99         VALUE ZERO.
013300     05  AVG-SCORE               PIC S9(7)V99         VALUE ZERO.
013350     05  FILLER                  PIC X(03).
013400
013500*----------------------------------------------------------------
013600*   VALIDATION SWITCHES AND THE FIRST-FAILURE MESSAGE
013700*----------------------------------------------------------------
013800 01  WS-FLAGS.
013900     05  WS-VALID-SW             PIC X(01) VALUE 'Y'.
014000         88  APPLICATION-VALID         VALUE 'Y'.
014100         88  APPLICATION-INVALID       VALUE 'N'.
014200     05  WS-MSG-SET-SW           PIC X(01) VALUE 'N'.
014300         88  FIRST-MSG-SET             VALUE 'Y'.
014350     05  FILLER                  PIC X(08).
014400
014500 01  WS-MESSAGES.
014600     05  WS-CANDIDATE-MSG        PIC X(40) VALUE SPACES.
014700     05  WS-FIRST-MSG            PIC X(40) VALUE SPACES.
014750     05  FILLER                  PIC X(20).
014800
014900*----------------------------------------------------------------
015000*   DEBUG-DUMP BYTE - SHOP STANDARD, SEE NPTUS12B DUMPX/DUMP.
015120*   CR01944 - A ONE-BCD-DIGIT TALLY, JUST LIKE NPTUS12B'S, OF
015140*   HOW MANY APPLICATIONS B1000 HAD TO DERIVE THE LOAN-BURDEN
015160*   RATIO FOR BECAUSE THE FEED CAME IN WITH A ZERO - OPERATIONS
015180*   CAN EYEBALL IT ON THE DUMP WITHOUT A FULL TRACE RUN.  WRAPS
015190*   PAST 9 LIKE THE ORIGINAL.
015200*----------------------------------------------------------------
015300 77  WS-DEBUG-SWITCH             PIC X(01) VALUE 'X'.
015400 77  WS-DEBUG-NUM REDEFINES WS-DEBUG-SWITCH
015500                                 PIC 9(01) COMP-3.
015600
015700*----------------------------------------------------------------
015800*   RUN DATE - CCYY CARRIED SEPARATELY SINCE THE CR00342 FIX.
015900*----------------------------------------------------------------
016000 01  WS-RUN-DATE-8.
016100     05  WS-RUN-DATE-CC          PIC 99.
016200     05  WS-RUN-DATE-YY          PIC 99.
016300     05  WS-RUN-DATE-MM          PIC 99.
016400     05  WS-RUN-DATE-DD          PIC 99.
016500 01  WS-RUN-DATE-ALT REDEFINES WS-RUN-DATE-8.
016600     05  WS-RUN-DATE-CCYY        PIC 9(04).
016700     05  WS-RUN-DATE-MMDD        PIC 9(04).
016800
016900*----------------------------------------------------------------
017000*   LOG-ODDS WORKING COPY WITH AN ALPHA DUMP VIEW FOR TRACE.
017100*----------------------------------------------------------------
017200 77  WS-LOGODDS-DISPLAY          PIC S9(3)V9(4)       VALUE ZERO.
017300 77  WS-LOGODDS-ALPHA REDEFINES WS-LOGODDS-DISPLAY
017400                                 PIC X(07).
017500
017600*----------------------------------------------------------------
017700*   PREPROCESSOR WORK AREAS
017800*----------------------------------------------------------------
017900 01  WS-WORK-FIELDS.
018000     05  WS-NORM-PURPOSE         PIC X(20) VALUE SPACES.
018100     05  WS-NORM-VERIF           PIC X(15) VALUE SPACES.
018200     05  WS-LOAN-AMT-USE         PIC S9(9)V99    VALUE ZERO.
018300     05  WS-LOAN-BURDEN-USE      PIC S9(3)V9(4)  VALUE ZERO.
018350     05  FILLER                  PIC X(05).
018400
018500*----------------------------------------------------------------
018600*   PER-ATTRIBUTE WEIGHT-OF-EVIDENCE VALUES, THIS APPLICATION
018700*----------------------------------------------------------------
018800 01  WS-WOE-VALUES.
018900     05  WOE-INT-RATE            PIC S9V9(4)          VALUE ZERO.
019000     05  WOE-TOT-REV-HI-LIM      PIC S9V9(4)          VALUE ZERO.
019100     05  WOE-TOT-CUR-BAL         PIC S9V9(4)          VALUE ZERO.
019200     05  WOE-ANNUAL-INC          PIC S9V9(4)          VALUE ZERO.
019300     05  WOE-PURPOSE             PIC S9V9(4)          VALUE ZERO.
019400     05  WOE-LOAN-BURDEN         PIC S9V9(4)          VALUE ZERO.
019500     05  WOE-CREDIT-HIST-LEN     PIC S9V9(4)          VALUE ZERO.
019600     05  WOE-REVOL-UTIL          PIC S9V9(4)          VALUE ZERO.
019700     05  WOE-VERIF-STATUS        PIC S9V9(4)          VALUE ZERO.
019750     05  FILLER                  PIC X(04).
019800
019900*----------------------------------------------------------------
020000*   FIXED SCORECARD COEFFICIENTS - CR01140 VALUES
020100*----------------------------------------------------------------
020200 01  WS-COEFFICIENTS.
020300     05  COEF-INT-RATE           PIC S9V9(4)          VALUE -0.9463.
020400     05  COEF-TOT-REV-HI-LIM     PIC S9V9(4)          VALUE -0.2874.
020500     05  COEF-TOT-CUR-BAL        PIC S9V9(4)          VALUE -0.7391.
020600     05  COEF-ANNUAL-INC         PIC S9V9(4)          VALUE -0.3650.
020700     05  COEF-PURPOSE            PIC S9V9(4)          VALUE -0.3000.
020800     05  COEF-LOAN-BURDEN        PIC S9V9(4)          VALUE -0.2106.
020900     05  COEF-CREDIT-HIST-LEN    PIC S9V9(4)          VALUE -0.3059.
021000     05  COEF-REVOL-UTIL         PIC S9V9(4)          VALUE -0.2186.
021100     05  COEF-VERIF-STATUS       PIC S9V9(4)          VALUE -0.3554.
021150     05  FILLER                  PIC X(06).
021200
021300*----------------------------------------------------------------
021400*   SCORING CONSTANTS - PDO 20, BASE SCORE 600, BASE ODDS 50:1
021500*----------------------------------------------------------------
021600 01  WS-CONSTANTS.
021700     05  CON-E                   PIC 9V9(9)      VALUE
021800                                         2.718281828.
021900     05  CON-FACTOR              PIC 9(2)V9(4)   VALUE 28.8539.
022000     05  CON-OFFSET              PIC 9(3)V9(4)   VALUE 487.1229.
022100     05  CON-LOAN-AMT-DEFAULT    PIC 9(5)V99     VALUE 15000.00.
022150     05  FILLER                  PIC X(09).
022200
022300*----------------------------------------------------------------
022400*   SCORE CALCULATION WORK AREA
022500*----------------------------------------------------------------
022600 01  WS-SCORE-CALC.
022700     05  WS-LOG-ODDS-WORK        PIC S9(3)V9(6)       VALUE ZERO.
022800     05  WS-NEG-LOGODDS          PIC S9(3)V9(6)       VALUE ZERO.
022900     05  WS-EXP-VAL              PIC S9(5)V9(6)       VALUE ZERO.
023000     05  WS-PROB-WORK            PIC S9V9(6)          VALUE ZERO.
023100     05  WS-SCORE-WORK           PIC S9(5)V9(6)       VALUE ZERO.
023150     05  FILLER                  PIC X(06).
023200
023300*****************************************************************
023400*                     PROCEDURE DIVISION                        *
023500*****************************************************************
023600 PROCEDURE DIVISION.
023700
023720*----------------------------------------------------------------
023740*   0000 - JOB CONTROL.  OPEN, RUN THE APPLICATION FILE TO
023760*   END OF FILE, CLOSE, DISPLAY THE CONTROL TOTALS, STOP.
023780*----------------------------------------------------------------
023800 0000-MAIN-PROCESSING-PARA.
023900     ACCEPT WS-RUN-DATE-8 FROM DATE.
024000
024100     PERFORM A1000-OPEN-FILES-PARA
024200        THRU A1000-EXIT.
024300
024400     PERFORM A2000-PROCESS-APPLICATIONS-PARA
024500        THRU A2000-EXIT.
024600
024700     PERFORM A4000-CLOSE-FILES-PARA
024800        THRU A4000-EXIT.
024900
025000     PERFORM A5000-DISPLAY-TOTALS-PARA
025100        THRU A5000-EXIT.
025200
025300     STOP RUN.
025400 0000-EXIT.
025500     EXIT.
025600
025620*----------------------------------------------------------------
025640*   A1000 - OPEN THE APPLICATION INPUT AND THE SCORED OUTPUT.
025660*----------------------------------------------------------------
025700 A1000-OPEN-FILES-PARA.
025800     OPEN INPUT  APPLFILE.
025900     OPEN OUTPUT SCOREOUT.
026000 A1000-EXIT.
026100     EXIT.
026200
026220*----------------------------------------------------------------
026240*   A2000 - PRIME-THEN-PROCESS LOOP OVER THE APPLICATION FILE,
026260*   ONE PASS, ONE SCORED-OUT RECORD PER APPLICATION.
026280*----------------------------------------------------------------
026300 A2000-PROCESS-APPLICATIONS-PARA.
026400     PERFORM R1000-READ-APPLFILE-PARA
026500        THRU R1000-EXIT.
026600
026700     PERFORM A2100-TAKE-APPLICATION-PARA
026800        THRU A2100-EXIT
026900       UNTIL END-OF-APPLIN.
027000 A2000-EXIT.
027100     EXIT.
027200
027205*----------------------------------------------------------------
027210*   A2100 - PREPROCESS AND VALIDATE ONE APPLICATION; IF IT
027215*   FAILS VALIDATION, EDIT-REJECT IT, OTHERWISE RUN IT THROUGH
027220*   THE LOOKUP/LOGODDS/PROBABILITY/SCORE/BAND CHAIN AND WRITE
027225*   THE SCORED RECORD.  THEN PRIME THE NEXT RECORD.
027230*----------------------------------------------------------------
027300 A2100-TAKE-APPLICATION-PARA.
027400     ADD 1 TO CNT-RECORDS-READ.
027500
027600     PERFORM B1000-PREPROCESS-PARA
027700        THRU B1000-EXIT.
027800
027900     PERFORM B2000-VALIDATE-PARA
028000        THRU B2000-EXIT.
028100
028200     IF APPLICATION-INVALID
028300         PERFORM F1000-REJECT-PARA
028400            THRU F1000-EXIT
028500     ELSE
028600         PERFORM C1000-LOOKUP-WOE-PARA
028700            THRU C1000-EXIT
028800         PERFORM C2000-COMPUTE-LOGODDS-PARA
028900            THRU C2000-EXIT
029000         PERFORM C3000-COMPUTE-PROBABILITY-PARA
029100            THRU C3000-EXIT
029200         PERFORM C4000-COMPUTE-SCORE-PARA
029300            THRU C4000-EXIT
029400         PERFORM C5000-ASSIGN-RISK-BAND-PARA
029500            THRU C5000-EXIT
029600         PERFORM F2000-WRITE-SCORED-PARA
029700            THRU F2000-EXIT
029800     END-IF.
029900
030000     PERFORM R1000-READ-APPLFILE-PARA
030100        THRU R1000-EXIT.
030200 A2100-EXIT.
030300     EXIT.
030400
030420*----------------------------------------------------------------
030440*   R1000 - READ ONE APPLICATION RECORD; EOF AND UNEXPECTED
030460*   FILE-STATUS BOTH FALL THROUGH TO END-OF-APPLIN.
030480*----------------------------------------------------------------
030500 R1000-READ-APPLFILE-PARA.
030600     READ APPLFILE
030700         AT END
030800             SET END-OF-APPLIN TO TRUE
030900     END-READ.
031000
031010*    AN UNEXPECTED FILE STATUS IS TREATED AS END OF FILE TOO -
031020*    THE RUN STOPS CLEANLY RATHER THAN LOOPING ON A BAD RECORD.
031100     EVALUATE TRUE
031200         WHEN APPLIN-OK
031300             CONTINUE
031400         WHEN END-OF-APPLIN
031500             CONTINUE
031600         WHEN OTHER
031700             DISPLAY 'PGBSCORE - APPLFILE READ ERROR - '
031800                     WS-APPLIN-FS
031900             SET END-OF-APPLIN TO TRUE
032000     END-EVALUATE.
032100 R1000-EXIT.
032200     EXIT.
032300
032400*----------------------------------------------------------------
032500*   B1000 - FIELD DEFAULTING AND THE DERIVED LOAN-BURDEN RATIO.
032600*   CR00118 ADDED THE DERIVATION; CR00881 ADDED THE UPPERCASE
032700*   NORMALIZATION OF THE TWO CATEGORY FIELDS.
032800*----------------------------------------------------------------
032900 B1000-PREPROCESS-PARA.
033000     MOVE APP-PURPOSE      TO WS-NORM-PURPOSE.
033100     INSPECT WS-NORM-PURPOSE CONVERTING
033200         'abcdefghijklmnopqrstuvwxyz'
033300      TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
033400
033500     MOVE APP-VERIF-STATUS TO WS-NORM-VERIF.
033600     INSPECT WS-NORM-VERIF CONVERTING
033700         'abcdefghijklmnopqrstuvwxyz'
033800      TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
033900
033910*    A ZERO LOAN-BURDEN WITH A POSITIVE INCOME MEANS THE SOURCE
033920*    FEED NEVER CARRIED THE RATIO - DERIVE IT HERE INSTEAD OF
033930*    SCORING A FALSE ZERO.
034000     IF APP-LOAN-BURDEN = ZERO AND APP-ANNUAL-INC > ZERO
034100         IF APP-LOAN-AMOUNT = ZERO
034200             MOVE CON-LOAN-AMT-DEFAULT TO WS-LOAN-AMT-USE
034300         ELSE
034400             MOVE APP-LOAN-AMOUNT TO WS-LOAN-AMT-USE
034500         END-IF
034520*        CR01944 - TALLY THE DERIVED-RATIO CASE ON THE
034530*        DEBUG-DUMP BYTE.
034540         ADD 1 TO WS-DEBUG-NUM
034550*        PLUS 1 ON THE DIVISOR - NEVER DIVIDE BY ZERO INCOME.
034600         COMPUTE WS-LOAN-BURDEN-USE ROUNDED =
034700             WS-LOAN-AMT-USE / (APP-ANNUAL-INC + 1)
034800     ELSE
034900         MOVE APP-LOAN-BURDEN TO WS-LOAN-BURDEN-USE
035000     END-IF.
035100 B1000-EXIT.
035200     EXIT.
035300
035400*----------------------------------------------------------------
035500*   B2000 - REQUIRED-FIELD AND RANGE EDITS.  ALL THREE CHECKS
035600*   RUN REGARDLESS OF EARLIER FAILURES SO THE FIRST MESSAGE SET
035700*   IS ALWAYS THE FIRST ONE FOUND, TOP TO BOTTOM.
035800*----------------------------------------------------------------
035900 B2000-VALIDATE-PARA.
036000     SET APPLICATION-VALID TO TRUE.
036100     MOVE 'N' TO WS-MSG-SET-SW.
036200     MOVE SPACES TO WS-FIRST-MSG.
036300
036310*    CHECK 1 OF 3 - INCOME MUST BE POSITIVE, SINCE C1200 AND
036320*    B1000'S LOAN-BURDEN DERIVATION BOTH DIVIDE BY IT.
036400     IF APP-ANNUAL-INC NOT > ZERO
036500         SET APPLICATION-INVALID TO TRUE
036600         MOVE 'Annual income must be positive' TO
036700             WS-CANDIDATE-MSG
036800         PERFORM G1000-SET-FIRST-MSG-PARA
036900            THRU G1000-EXIT
037000     END-IF.
037100
037110*    CHECK 2 OF 3 - INTEREST RATE OUTSIDE 0-50 IS A FEED ERROR,
037120*    NOT A REAL LOAN TERM - CR00881 SET THE UPPER BOUND AT 50.
037200     IF APP-INT-RATE < ZERO OR APP-INT-RATE > 50
037300         SET APPLICATION-INVALID TO TRUE
037400         MOVE 'Interest rate must be between 0 and 50' TO
037500             WS-CANDIDATE-MSG
037600         PERFORM G1000-SET-FIRST-MSG-PARA
037700            THRU G1000-EXIT
037800     END-IF.
037900
037910*    CHECK 3 OF 3 - PURPOSE DRIVES C1300'S CATEGORICAL LOOKUP,
037920*    SO A BLANK PURPOSE CANNOT BE SCORED.  CR01944 - A PURPOSE
037930*    THAT DOES NOT EVEN START WITH A LETTER IS FEED GARBAGE,
037940*    NOT A REAL CATEGORY, SO IT FAILS THE SAME CHECK.
038000     IF WS-NORM-PURPOSE = SPACES
038010        OR WS-NORM-PURPOSE (1:1) IS NOT ALPHA-PURPOSE-CLASS
038100         SET APPLICATION-INVALID TO TRUE
038200         MOVE 'Loan purpose is required' TO WS-CANDIDATE-MSG
038300         PERFORM G1000-SET-FIRST-MSG-PARA
038400            THRU G1000-EXIT
038500     END-IF.
038600 B2000-EXIT.
038700     EXIT.
038800
038820*----------------------------------------------------------------
038840*   G1000 - LATCH THE FIRST REJECT MESSAGE ONLY; A RECORD CAN
038860*   FAIL SEVERAL CHECKS BUT SCR-MESSAGE CARRIES ONLY THE FIRST.
038880*----------------------------------------------------------------
038900 G1000-SET-FIRST-MSG-PARA.
039000     IF NOT FIRST-MSG-SET
039100         MOVE WS-CANDIDATE-MSG TO WS-FIRST-MSG
039200         SET FIRST-MSG-SET TO TRUE
039300     END-IF.
039400 G1000-EXIT.
039500     EXIT.
039600
039700*----------------------------------------------------------------
039800*   C1000 - WEIGHT-OF-EVIDENCE LOOKUP, ALL NINE ATTRIBUTES.
039900*   BINS ARE HALF-OPEN: LOWER BOUND EXCLUSIVE, UPPER INCLUSIVE.
040000*----------------------------------------------------------------
040100 C1000-LOOKUP-WOE-PARA.
040200     PERFORM C1100-LOOKUP-INT-RATE-PARA
040300        THRU C1100-EXIT.
040400     PERFORM C1200-LOOKUP-ANNUAL-INC-PARA
040500        THRU C1200-EXIT.
040600     PERFORM C1300-LOOKUP-PURPOSE-PARA
040700        THRU C1300-EXIT.
040800     PERFORM C1400-LOOKUP-VERIF-STATUS-PARA
040900        THRU C1400-EXIT.
041000     PERFORM C1500-LOOKUP-REV-HI-LIM-PARA
041100        THRU C1500-EXIT.
041200     PERFORM C1600-LOOKUP-CUR-BAL-PARA
041300        THRU C1600-EXIT.
041400     PERFORM C1700-LOOKUP-LOAN-BURDEN-PARA
041500        THRU C1700-EXIT.
041600     PERFORM C1800-LOOKUP-CREDIT-HIST-PARA
041700        THRU C1800-EXIT.
041800     PERFORM C1900-LOOKUP-REVOL-UTIL-PARA
041900        THRU C1900-EXIT.
042000 C1000-EXIT.
042100     EXIT.
042200
042220*   C1100 - INT-RATE BINNED INTO FIVE BUCKETS, WOE PER BUCKET.
042230*   BOUNDS ARE ASCENDING, EACH WHEN CATCHES "UP TO AND
042240*   INCLUDING" THE BREAK POINT.
042300 C1100-LOOKUP-INT-RATE-PARA.
042400     EVALUATE TRUE
042500         WHEN APP-INT-RATE <= 7.275
042600             MOVE 1.8652  TO WOE-INT-RATE
042700         WHEN APP-INT-RATE <= 9.995
042800             MOVE 1.0530  TO WOE-INT-RATE
042900         WHEN APP-INT-RATE <= 14.03
043000             MOVE 0.2890  TO WOE-INT-RATE
043100         WHEN APP-INT-RATE <= 18.58
043200             MOVE -0.3812 TO WOE-INT-RATE
043300         WHEN OTHER
043400             MOVE -0.9700 TO WOE-INT-RATE
043500     END-EVALUATE.
043600 C1100-EXIT.
043700     EXIT.
043800
043910*   C1200 - ANNUAL-INC BINNED THE SAME WAY AS C1100 ABOVE.
043920*   CR00246 - BIN BREAK BELOW IS 66,100.50, NOT 61,100.50.
044000 C1200-LOOKUP-ANNUAL-INC-PARA.
044100     EVALUATE TRUE
044200         WHEN APP-ANNUAL-INC <= 43202.00
044300             MOVE -0.2922 TO WOE-ANNUAL-INC
044400         WHEN APP-ANNUAL-INC <= 66100.50
044500             MOVE -0.0839 TO WOE-ANNUAL-INC
044600         WHEN APP-ANNUAL-INC <= 80046.219
044700             MOVE 0.0909  TO WOE-ANNUAL-INC
044800         WHEN APP-ANNUAL-INC <= 100129.00
044900             MOVE 0.2157  TO WOE-ANNUAL-INC
045000         WHEN OTHER
045100             MOVE 0.3962  TO WOE-ANNUAL-INC
045200     END-EVALUATE.
045300 C1200-EXIT.
045400     EXIT.
045500
045520*   C1300 - LOAN PURPOSE IS CATEGORICAL, NOT A BINNED NUMBER,
045540*   SO THIS IS A STRAIGHT EVALUATE ON THE NORMALIZED TEXT.
045600 C1300-LOOKUP-PURPOSE-PARA.
045700     EVALUATE WS-NORM-PURPOSE
045800         WHEN 'CREDIT_CARD'
045900             MOVE 0.3129  TO WOE-PURPOSE
046000         WHEN 'CAR'
046100             MOVE 0.1043  TO WOE-PURPOSE
046200         WHEN 'DEBT_CONSOLIDATION'
046300             MOVE -0.0432 TO WOE-PURPOSE
046400         WHEN 'EDUCATIONAL'
046500             MOVE -1.2466 TO WOE-PURPOSE
046600         WHEN 'HOME_IMPROVEMENT'
046700             MOVE ZERO    TO WOE-PURPOSE
046800         WHEN 'OTHER'
046900             MOVE ZERO    TO WOE-PURPOSE
047000         WHEN OTHER
047100             MOVE ZERO    TO WOE-PURPOSE
047200     END-EVALUATE.
047300 C1300-EXIT.
047400     EXIT.
047500
047600*   VERIFICATION-STATUS HAS NO TABLE - EVERY CATEGORY IS 0.
047620*   CARRIED AS ITS OWN PARAGRAPH SO A FUTURE TABLE CAN SLOT IN
047640*   WITHOUT TOUCHING C1000'S PERFORM CHAIN.
047700 C1400-LOOKUP-VERIF-STATUS-PARA.
047800     MOVE ZERO TO WOE-VERIF-STATUS.
047900 C1400-EXIT.
048000     EXIT.
048100
048120*   C1500 - TOTAL REVOLVING HIGH LIMIT IS NOT YET PART OF THIS
048140*   SCORECARD'S FITTED MODEL - WOE HELD AT ZERO.
048200 C1500-LOOKUP-REV-HI-LIM-PARA.
048300     MOVE ZERO TO WOE-TOT-REV-HI-LIM.
048400 C1500-EXIT.
048500     EXIT.
048600
048620*   C1600 - TOTAL CURRENT BALANCE, SAME STATUS AS C1500 ABOVE.
048700 C1600-LOOKUP-CUR-BAL-PARA.
048800     MOVE ZERO TO WOE-TOT-CUR-BAL.
048900 C1600-EXIT.
049000     EXIT.
049100
049120*   C1700 - LOAN BURDEN (DERIVED AT B1000) SAME STATUS AS
049140*   C1500/C1600 - NOT YET SCORED, HELD AT ZERO WOE.
049200 C1700-LOOKUP-LOAN-BURDEN-PARA.
049300     MOVE ZERO TO WOE-LOAN-BURDEN.
049400 C1700-EXIT.
049500     EXIT.
049600
049620*   C1800 - CREDIT HISTORY LENGTH, SAME STATUS AS C1500/C1600.
049700 C1800-LOOKUP-CREDIT-HIST-PARA.
049800     MOVE ZERO TO WOE-CREDIT-HIST-LEN.
049900 C1800-EXIT.
050000     EXIT.
050100
050120*   C1900 - REVOLVING UTILIZATION, LAST OF THE NINE ATTRIBUTES,
050140*   SAME NOT-YET-SCORED STATUS AS C1500/C1600/C1700/C1800.
050200 C1900-LOOKUP-REVOL-UTIL-PARA.
050300     MOVE ZERO TO WOE-REVOL-UTIL.
050400 C1900-EXIT.
050500     EXIT.
050600
050700*----------------------------------------------------------------
050800*   C2000 - LOG-ODDS = INTERCEPT (ZERO) + SUM OF COEFFICIENT
050900*   TIMES WOE, ALL NINE ATTRIBUTES, EVEN THE ZERO-WOE ONES.
051000*----------------------------------------------------------------
051100 C2000-COMPUTE-LOGODDS-PARA.
051110*    NINE TERMS, ONE PER ATTRIBUTE, EVEN WHERE C1400-C1900
051120*    LEFT WOE AT ZERO - A ZERO TERM JUST DOES NOT MOVE THE SUM.
051200     COMPUTE WS-LOG-ODDS-WORK ROUNDED =
051300           (COEF-INT-RATE        * WOE-INT-RATE)
051400         + (COEF-TOT-REV-HI-LIM  * WOE-TOT-REV-HI-LIM)
051500         + (COEF-TOT-CUR-BAL     * WOE-TOT-CUR-BAL)
051600         + (COEF-ANNUAL-INC      * WOE-ANNUAL-INC)
051700         + (COEF-PURPOSE         * WOE-PURPOSE)
051800         + (COEF-LOAN-BURDEN     * WOE-LOAN-BURDEN)
051900         + (COEF-CREDIT-HIST-LEN * WOE-CREDIT-HIST-LEN)
052000         + (COEF-REVOL-UTIL      * WOE-REVOL-UTIL)
052100         + (COEF-VERIF-STATUS    * WOE-VERIF-STATUS).
052200
052210*    DUMP VIEW OF THE RAW LOG-ODDS FOR A TRACE RUN - SEE
052220*    WS-LOGODDS-ALPHA'S REDEFINES ABOVE.
052300     MOVE WS-LOG-ODDS-WORK TO WS-LOGODDS-DISPLAY.
052400 C2000-EXIT.
052500     EXIT.
052600
052700*----------------------------------------------------------------
052800*   C3000 - PROBABILITY = 1 / (1 + E ** -LOGODDS).  THE ** OP
052900*   IS ARITHMETIC, NOT AN INTRINSIC FUNCTION, SO THE BASE E IS
053000*   CARRIED AS A CONSTANT RATHER THAN CALLED.
053100*----------------------------------------------------------------
053200 C3000-COMPUTE-PROBABILITY-PARA.
053210*    NEGATE FIRST SO THE ** OPERATOR SEES -LOGODDS, THEN RAISE
053220*    E TO THAT POWER, THEN THE STANDARD LOGISTIC TRANSFORM.
053300     COMPUTE WS-NEG-LOGODDS = ZERO - WS-LOG-ODDS-WORK.
053400     COMPUTE WS-EXP-VAL ROUNDED = CON-E ** WS-NEG-LOGODDS.
053500     COMPUTE WS-PROB-WORK ROUNDED = 1 / (1 + WS-EXP-VAL).
053600 C3000-EXIT.
053700     EXIT.
053800
053900*----------------------------------------------------------------
054000*   C4000 - SCORE = OFFSET - FACTOR * LOGODDS.
054100*----------------------------------------------------------------
054200 C4000-COMPUTE-SCORE-PARA.
054210*    CON-OFFSET AND CON-FACTOR ARE THE SCALING CONSTANTS THAT
054220*    MAP LOGODDS ONTO THE SHOP'S HOUSE SCALE - SEE WS-CONSTANTS.
054300     COMPUTE WS-SCORE-WORK ROUNDED =
054400         CON-OFFSET - (CON-FACTOR * WS-LOG-ODDS-WORK).
054500 C4000-EXIT.
054600     EXIT.
054700
054800*----------------------------------------------------------------
054900*   C5000 - RISK BAND FROM THE UNBANDED SCORE.
055000*----------------------------------------------------------------
055100 C5000-ASSIGN-RISK-BAND-PARA.
055110*    FOUR BANDS, DESCENDING, FIRST MATCH WINS - ALSO ROLLS THE
055120*    BAND COUNT INTO THE CONTROL TOTALS DISPLAYED AT A5000.
055200     EVALUATE TRUE
055300         WHEN WS-SCORE-WORK >= 700
055400             MOVE 'Low Risk'       TO SCR-RISK-LEVEL
055500             ADD 1 TO CNT-LOW-RISK
055600         WHEN WS-SCORE-WORK >= 600
055700             MOVE 'Medium Risk'    TO SCR-RISK-LEVEL
055800             ADD 1 TO CNT-MEDIUM-RISK
055900         WHEN WS-SCORE-WORK >= 500
056000             MOVE 'High Risk'      TO SCR-RISK-LEVEL
056100             ADD 1 TO CNT-HIGH-RISK
056200         WHEN OTHER
056300             MOVE 'Very High Risk' TO SCR-RISK-LEVEL
056400             ADD 1 TO CNT-VERY-HIGH-RISK
056500     END-EVALUATE.
056600 C5000-EXIT.
056700     EXIT.
056800
056900*----------------------------------------------------------------
057000*   F1000 - EDIT REJECT.  CR00577 ADDED SCR-MESSAGE HERE.
057100*----------------------------------------------------------------
057200 F1000-REJECT-PARA.
057210*    A REJECT STILL WRITES A SCORED-OUT RECORD - DOWNSTREAM
057220*    EXPECTS ONE OUTPUT ROW PER INPUT ROW, SO SCORE/PROB/LOGODDS
057230*    ARE FORCED TO THE WORST-CASE VALUES RATHER THAN LEFT BLANK.
057300     MOVE APP-ID           TO SCR-APP-ID.
057400     MOVE ZERO              TO SCR-CREDIT-SCORE.
057500     MOVE 1.0000             TO SCR-DEFAULT-PROB.
057600     MOVE ZERO              TO SCR-LOG-ODDS.
057700     MOVE 'INVALID INPUT'   TO SCR-RISK-LEVEL.
057800     MOVE WS-FIRST-MSG      TO SCR-MESSAGE.
057900
058000     ADD 1 TO CNT-RECORDS-REJECTED.
058100
058200     WRITE SCORED-RECORD.
058300 F1000-EXIT.
058400     EXIT.
058500
058600*----------------------------------------------------------------
058700*   F2000 - WRITE A SCORED RECORD AND ROLL IT INTO THE AVERAGE.
058800*----------------------------------------------------------------
058900 F2000-WRITE-SCORED-PARA.
058910*    EDIT THE WORK FIELDS, WHICH CARRY MORE DECIMAL PLACES THAN
058920*    THE OUTPUT LAYOUT, DOWN TO SCORED-RECORD'S PIC WIDTHS -
058930*    CR01917 MADE THIS ROUNDED, NOT A TRUNCATING MOVE.
059000     MOVE APP-ID                      TO SCR-APP-ID.
059100     COMPUTE SCR-CREDIT-SCORE ROUNDED = WS-SCORE-WORK.
059200     COMPUTE SCR-DEFAULT-PROB ROUNDED = WS-PROB-WORK.
059300     COMPUTE SCR-LOG-ODDS     ROUNDED = WS-LOG-ODDS-WORK.
059400     MOVE WS-FIRST-MSG                TO SCR-MESSAGE.
059500
059600     ADD 1 TO CNT-RECORDS-SCORED.
059700     ADD WS-SCORE-WORK TO TOT-SCORE-ACCUM.
059800
059900     WRITE SCORED-RECORD.
060000 F2000-EXIT.
060100     EXIT.
060200
060220*----------------------------------------------------------------
060240*   A4000 - CLOSE BOTH FILES AT END OF RUN.
060260*----------------------------------------------------------------
060300 A4000-CLOSE-FILES-PARA.
060400     CLOSE APPLFILE.
060500     CLOSE SCOREOUT.
060600 A4000-EXIT.
060700     EXIT.
060800
060900*----------------------------------------------------------------
061000*   A5000 - END-OF-JOB CONTROL TOTALS.
061100*----------------------------------------------------------------
061200 A5000-DISPLAY-TOTALS-PARA.
061210*    GUARD AGAINST A ZERO-DIVIDE WHEN THE WHOLE RUN REJECTED -
061220*    AVG-SCORE IS MEANINGLESS WITH NO SCORED RECORDS ANYWAY.
061300     IF CNT-RECORDS-SCORED > ZERO
061400         COMPUTE AVG-SCORE ROUNDED =
061500             TOT-SCORE-ACCUM / CNT-RECORDS-SCORED
061600     ELSE
061700         MOVE ZERO TO AVG-SCORE
061800     END-IF.
061900
061910*    OPERATIONS WATCHES THIS BLOCK ON THE JOB LOG EVERY RUN.
062000     DISPLAY '===== PGBSCORE CONTROL TOTALS ====='.
062100     DISPLAY 'RECORDS READ        - ' CNT-RECORDS-READ.
062200     DISPLAY 'RECORDS SCORED       - ' CNT-RECORDS-SCORED.
062300     DISPLAY 'RECORDS REJECTED      - ' CNT-RECORDS-REJECTED.
062400     DISPLAY 'LOW RISK COUNT         - ' CNT-LOW-RISK.
062500     DISPLAY 'MEDIUM RISK COUNT       - ' CNT-MEDIUM-RISK.
062600     DISPLAY 'HIGH RISK COUNT          - ' CNT-HIGH-RISK.
062700     DISPLAY 'VERY HIGH RISK COUNT      - ' CNT-VERY-HIGH-RISK.
062800     DISPLAY 'AVERAGE SCORE OF SCORED     - ' AVG-SCORE.
062900 A5000-EXIT.
063000     EXIT.
063100
063200 END PROGRAM PGBSCORE.
