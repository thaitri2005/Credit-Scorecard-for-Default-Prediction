000100*****************************************************************
000200*                                                               *
000300*   PGBWOEIV  -  SCORECARD DEVELOPMENT - WOE / IV REBUILD      *
000400*                                                               *
000500*****************************************************************
000600* FILES USED                                                   *
000700* ----------------                                             *
000800* OUTCOIN  (DDOUTCIN) : HISTORICAL LOAN/ATTRIBUTE/BIN           *
000900*                       OBSERVATIONS, INPUT                    *
001000* WOEREPT  (DDWOERPT) : WEIGHT-OF-EVIDENCE / INFORMATION VALUE  *
001100*                       REPORT, OUTPUT                         *
001200*                                                               *
001300* COPYS USED                                                   *
001400* ----------------                                             *
001500* OUTCTRN  : OUTCOME-RECORD LAYOUT                              *
001600* WOERPTL  : WOE-REPORT-RECORD AND THE FOUR PRINT-LINE GROUPS   *
001700*                                                               *
001800* PURPOSE                                                      *
001900* ----------------                                             *
002000* REBUILDS THE WEIGHT-OF-EVIDENCE AND INFORMATION VALUE TABLES  *
002100* THAT THE SCORING BATCH, PGBSCORE, RUNS AGAINST.  EACH LOAN/   *
002200* ATTRIBUTE/BIN OBSERVATION IS MAPPED TO A GOOD/BAD/EXCLUDE     *
002300* TARGET BY AN EXACT-TEXT MATCH ON THE LOAN STATUS, ACCUMULATED *
002400* INTO AN IN-MEMORY CELL TABLE, AND THE CELL TABLE IS THEN      *
002500* REDUCED TO WOE AND IV AND PRINTED WITH AN ATTRIBUTE CONTROL   *
002600* BREAK.  AN ATTRIBUTE IS FLAGGED SELECTED WHEN ITS TOTAL IV    *
002700* EXCEEDS 0.02.                                                 *
002800*****************************************************************
002900 IDENTIFICATION DIVISION.
003000
003100 PROGRAM-ID.    PGBWOEIV.
003200 AUTHOR.        D SALAZAR.
003300 INSTALLATION.  CONSUMER LENDING SYSTEMS - RISK ANALYTICS.
003400 DATE-WRITTEN.  04/12/1995.
003500 DATE-COMPILED.
003600 SECURITY.      CONFIDENTIAL - CONSUMER LENDING SYSTEMS USE ONLY.
003700*****************************************************************
003800*                     MODIFICATIONS LOG                        *
003900*****************************************************************
004000* CODE     AUTHOR    DATE       DESCRIPTION                    *
004100* -------- --------- ---------- ------------------------------*
004200* NEW      DSALAZAR  1995-04-12 ORIGINAL WOE/IV REBUILD,        *
004300*                               REPLACING THE ANALYST'S         *
004400*                               SPREADSHEET PIVOT.              *
004500* CR00140  DSALAZAR  1995-11-03 ADDED THE EXCLUDE TARGET FOR    *
004600*                               IN-GRACE LOANS - NOT YET GOOD   *
004700*                               OR BAD.                         *
004800* CR00360  MWEST     1998-12-21 Y2K - REVIEWED ALL DATE         *
004900*                               LITERALS IN THIS PROGRAM, NO    *
005000*                               2-DIGIT YEARS FOUND.            *
005100* CR01140  RPATEL    2002-01-17 ADDED THE SELECTED/NOT          *
005200*                               SELECTED FLAG ON THE ATTRIBUTE  *
005300*                               TOTAL LINE, THRESHOLD IV > 0.02.*
005400* CR01402  RPATEL    2005-06-08 WIDENED THE CELL TABLE TO 200   *
005500*                               ENTRIES - NINE ATTRIBUTES NOW   *
005600*                               RUN UP TO FIVE BINS EACH.       *
005700* CR01760  TNAKAGAWA 2009-04-02 SWITCHED OUTCOIN AND WOEREPT    *
005800*                               TO LINE SEQUENTIAL FOR THE UNIX *
005900*                               BATCH WINDOW.                  *
005950* CR01899  TNAKAGAWA 2010-02-04 CORRECTED THE STATUS TABLE -   *
005960*                               CURRENT WAS BEING EXCLUDED     *
005970*                               INSTEAD OF GOOD, AND THE TWO   *
005980*                               LATE BUCKETS WERE BEING        *
005990*                               EXCLUDED INSTEAD OF BAD.  ALSO *
005995*                               ADDED THE TWO POLICY-EXCEPTION *
005996*                               STATUS TEXTS PER AUDIT REQUEST.*
005997* CR01917  TNAKAGAWA 2010-03-01 DTL-WOE, DTL-IV AND ATO-TOTAL-*
005998*                               IV WERE BEING MOVED STRAIGHT   *
005999*                               ACROSS INTO FOUR-DECIMAL       *
006000*                               FIELDS - NOW ROUNDED HALF-UP.  *
006010* CR01918  TNAKAGAWA 2010-03-22 D1000 WAS DIVIDING EVERY       *
006020*                               ATTRIBUTE'S BINS BY THE WHOLE- *
006030*                               FILE GOOD/BAD TOTAL INSTEAD OF *
006040*                               THE ATTRIBUTE'S OWN - SEE      *
006050*                               D1150.                        *
006052* CR01940  TNAKAGAWA 2010-04-19 AN AUDIT OF THIS AREA FOUND    *
006054*                               COUNTERS AND CELL/WOE/IV WORK  *
006056*                               FIELDS PACKED AS COMP-3 - NOT  *
006058*                               THIS SHOP'S HABIT OUTSIDE THE  *
006060*                               DEBUG BYTE BELOW.  COUNTERS    *
006062*                               ARE NOW COMP, RATES/AMOUNTS    *
006064*                               PLAIN DISPLAY.                 *
006066* CR01941  TNAKAGAWA 2010-04-26 E2000 WAS EDITING STRAIGHT     *
006068*                               FROM THE CELL TABLE ONTO THE   *
006070*                               PRINT LINE AND NEVER BUILT     *
006072*                               WOE-REPORT-RECORD AT ALL - NOW *
006074*                               BUILT FIRST, PER THE BANNER IN *
006076*                               WOERPTL.                       *
006077* CR01942  TNAKAGAWA 2010-05-03 WOE-REPORT-RECORD SHARED THE   *
006078*                               FD WOEREPT RECORD AREA WITH    *
006079*                               THE PRINT LINES - MOVED IT TO  *
006080*                               WOERSLT, COPIED INTO WORKING-  *
006081*                               STORAGE HERE INSTEAD.          *
006082* CR01943  TNAKAGAWA 2010-05-17 WS-RATIO-ARG / LN-ARGUMENT ONLY*
006083*                               CARRIED 3 INTEGER DIGITS - THE *
006084*                               .000001 SMOOTHING CAN DRIVE    *
006085*                               THE RATIO INTO 7 DIGITS ON A   *
006086*                               ZERO-BAD (OR ZERO-GOOD) BIN.   *
006087*                               WIDENED BOTH TO S9(7)V9(8).    *
006088* CR01944  TNAKAGAWA 2010-06-02 THE UPSI-0 DEBUG SWITCH AND ITS *
006089*                               "TRACE RUN" COMMENT WERE NEVER *
006090*                               CHECKED ANYWHERE - DROPPED THE  *
006091*                               UPSI CLAUSE.  C01 AND THE CLASS *
006092*                               CONDITION NOW DO REAL WORK - SEE*
006093*                               E1000 AND B1000.  THE DEBUG    *
006094*                               BYTE IS NOW A TRUE DUMPX/DUMP   *
006095*                               TALLY, PER NPTUS12B, COUNTING   *
006096*                               ZERO-BAD/ZERO-GOOD CELLS - SEE  *
006097*                               D1300.                          *
006098*****************************************************************
006100 ENVIRONMENT DIVISION.
006200
006300 CONFIGURATION SECTION.
006400
006500 SPECIAL-NAMES.
006600     C01 IS TOP-OF-FORM
006700     CLASS ALPHA-STATUS-CLASS IS 'A' THRU 'Z'.
007000
007100 INPUT-OUTPUT SECTION.
007200
007300 FILE-CONTROL.
007400*    CR01760 - LINE SEQUENTIAL FOR THE UNIX BATCH WINDOW.
007500     SELECT OUTCOIN   ASSIGN TO DDOUTCIN
007600            ORGANIZATION IS LINE SEQUENTIAL
007700            FILE STATUS IS WS-OUTCIN-FS.
007800
007900     SELECT WOEREPT   ASSIGN TO DDWOERPT
008000            ORGANIZATION IS LINE SEQUENTIAL
008100            FILE STATUS IS WS-WOEREPT-FS.
008200
008300*****************************************************************
008400*                       DATA DIVISION                           *
008500*****************************************************************
008600 DATA DIVISION.
008700
008800 FILE SECTION.
008900
009000 FD  OUTCOIN
009100     LABEL RECORD STANDARD.
009200     COPY OUTCTRN.
009300
009400 FD  WOEREPT
009500     LABEL RECORD STANDARD.
009600     COPY WOERPTL.
009700
009800 WORKING-STORAGE SECTION.
009900
009920*----------------------------------------------------------------
009940*   WOE-REPORT-RECORD - THE LOGICAL RESULT RECORD E2000 BUILDS
009950*   FROM THE CELL TABLE BEFORE EDITING IT ONTO THE PRINT LINE.
009960*   CR01942 - THIS IS WORKING-STORAGE, NOT THE FD WOEREPT
009970*   RECORD AREA, SO IT IS REAL STORAGE OF ITS OWN - SEE WOERSLT.
009980*----------------------------------------------------------------
009990     COPY WOERSLT.
010000*----------------------------------------------------------------
010100*   FILE STATUS AND END-OF-FILE SWITCHES
010200*----------------------------------------------------------------
010300 01  WS-FILE-STATUS.
010400     05  WS-OUTCIN-FS            PIC XX.
010500         88  OUTCIN-OK                 VALUE '00'.
010600         88  END-OF-OUTCIN             VALUE '10'.
010700     05  WS-WOEREPT-FS           PIC XX.
010800         88  WOEREPT-OK                VALUE '00'.
010850     05  FILLER                  PIC X(06).
010900
011000*----------------------------------------------------------------
011100*   CONTROL TOTALS - DISPLAYED AT A5000 AT END OF JOB
011200*----------------------------------------------------------------
011300 01  WS-COUNTERS.
011400     05  CNT-OBSERVATIONS-READ   PIC 9(7) COMP    VALUE ZERO.
011500     05  CNT-GOOD                PIC 9(7) COMP    VALUE ZERO.
011600     05  CNT-BAD                 PIC 9(7) COMP    VALUE ZERO.
011700     05  CNT-EXCLUDED            PIC 9(7) COMP    VALUE ZERO.
011800     05  CNT-ATTRS-SELECTED      PIC 9(3) COMP    VALUE ZERO.
011850     05  FILLER                  PIC X(04).
011900
012000*----------------------------------------------------------------
012100*   DEBUG-DUMP BYTE - SHOP STANDARD, SEE NPTUS12B DUMPX/DUMP.
012120*   CR01944 - A ONE-BCD-DIGIT TALLY, JUST LIKE NPTUS12B'S, OF
012140*   HOW MANY CELLS D1300 HAD TO RESCUE WITH THE ZERO-BAD/ZERO-
012160*   GOOD SMOOTHING - OPERATIONS CAN EYEBALL IT ON THE DUMP
012180*   WITHOUT A FULL TRACE RUN.  WRAPS PAST 9 LIKE THE ORIGINAL.
012200*----------------------------------------------------------------
012300 77  WS-DEBUG-SWITCH             PIC X(01) VALUE 'X'.
012400 77  WS-DEBUG-NUM REDEFINES WS-DEBUG-SWITCH
012500                                 PIC 9(01) COMP-3.
012600
012700*----------------------------------------------------------------
012800*   RUN DATE - CCYY CARRIED SINCE THE CR00360 Y2K FIX.
012900*----------------------------------------------------------------
013000 01  WS-RUN-DATE-8.
013100     05  WS-RUN-DATE-CC          PIC 99.
013200     05  WS-RUN-DATE-YY          PIC 99.
013300     05  WS-RUN-DATE-MM          PIC 99.
013400     05  WS-RUN-DATE-DD          PIC 99.
013500 01  WS-RUN-DATE-ALT REDEFINES WS-RUN-DATE-8.
013600     05  WS-RUN-DATE-CCYY        PIC 9(04).
013700     05  WS-RUN-DATE-MMDD        PIC 9(04).
013800
013900*----------------------------------------------------------------
014000*   NATURAL-LOG RESULT WITH AN ALPHA DUMP VIEW FOR TRACE.
014100*----------------------------------------------------------------
014200 77  WS-LN-RESULT-DISPLAY        PIC S9(2)V9(6)   VALUE ZERO.
014300 77  WS-LN-RESULT-ALPHA REDEFINES WS-LN-RESULT-DISPLAY
014400                                 PIC X(08).
014500
014600*----------------------------------------------------------------
014700*   TARGET MAPPING - EXACT-TEXT MATCH ON THE SERVICING STATUS.
014800*   CR01899 CORRECTED CURRENT/LATE ENTRIES - SEE LOG ABOVE.
014900*----------------------------------------------------------------
015000 01  WS-STATUS-TBL-DATA.
015100     05  FILLER PIC X(50) VALUE 'Fully Paid'.
015200     05  FILLER PIC X(01) VALUE 'G'.
015300     05  FILLER PIC X(50) VALUE 'Charged Off'.
015400     05  FILLER PIC X(01) VALUE 'B'.
015500     05  FILLER PIC X(50) VALUE 'Default'.
015600     05  FILLER PIC X(01) VALUE 'B'.
015700     05  FILLER PIC X(50) VALUE 'Current'.
015800     05  FILLER PIC X(01) VALUE 'G'.
015900     05  FILLER PIC X(50) VALUE 'In Grace Period'.
016000     05  FILLER PIC X(01) VALUE 'X'.
016100     05  FILLER PIC X(50) VALUE 'Late (16-30 days)'.
016150     05  FILLER PIC X(01) VALUE 'B'.
016200     05  FILLER PIC X(50) VALUE 'Late (31-120 days)'.
016250     05  FILLER PIC X(01) VALUE 'B'.
016300     05  FILLER PIC X(50)
016320         VALUE 'Does not meet the credit policy. Status:Charged Of'.
016340     05  FILLER PIC X(01) VALUE 'B'.
016360     05  FILLER PIC X(50)
016380         VALUE 'Does not meet the credit policy. Status:Fully Paid'.
016400     05  FILLER PIC X(01) VALUE 'G'.
016500
016600 01  WS-STATUS-TBL REDEFINES WS-STATUS-TBL-DATA.
016700     05  STA-ENTRY OCCURS 9 TIMES
016800                   INDEXED BY STA-IDX.
016900         10  STA-STATUS-TEXT     PIC X(50).
017000         10  STA-TARGET-CD       PIC X(01).
017100
017200 77  WS-TARGET-CD                PIC X(01) VALUE SPACES.
017300     88  TARGET-IS-GOOD               VALUE 'G'.
017400     88  TARGET-IS-BAD                VALUE 'B'.
017500     88  TARGET-IS-EXCLUDE            VALUE 'X' 'U'.
017600
017700*----------------------------------------------------------------
017800*   IN-MEMORY CELL TABLE - ONE ENTRY PER (ATTRIBUTE,BIN) SEEN.
017900*   CR01402 WIDENED THIS TO 200 ENTRIES.
018000*----------------------------------------------------------------
018100 01  WS-CELL-TABLE.
018200     05  CEL-ENTRY OCCURS 200 TIMES
018300                   INDEXED BY CEL-IDX.
018400         10  CEL-ATTR-NAME       PIC X(20) VALUE SPACES.
018500         10  CEL-BIN-LABEL       PIC X(20) VALUE SPACES.
018600         10  CEL-GOOD-COUNT      PIC 9(7) COMP VALUE ZERO.
018700         10  CEL-BAD-COUNT       PIC 9(7) COMP VALUE ZERO.
018750         10  FILLER              PIC X(06).
018800
018900 77  WS-CELL-COUNT                PIC 9(4) COMP VALUE ZERO.
019000 77  WS-CELL-SUB                  PIC 9(4) COMP VALUE ZERO.
019100 77  WS-FOUND-SW                  PIC X(01) VALUE 'N'.
019200     88  CELL-FOUND                    VALUE 'Y'.
019300
019400*----------------------------------------------------------------
019500*   ATTRIBUTE-LIST TABLE - THE DISTINCT ATTRIBUTE NAMES SEEN,
019600*   IN FIRST-SEEN ORDER, FOR THE FINAL CONTROL-BREAK PASS.
019700*----------------------------------------------------------------
019800 01  WS-ATTR-TABLE.
019900     05  ATT-ENTRY OCCURS 9 TIMES
020000                   INDEXED BY ATT-IDX.
020100         10  ATT-NAME            PIC X(20) VALUE SPACES.
020150         10  FILLER              PIC X(20).
020200
020300 77  WS-ATTR-COUNT                PIC 9(2) COMP VALUE ZERO.
020400 77  WS-ATTR-SUB                  PIC 9(2) COMP VALUE ZERO.
020500
020600*----------------------------------------------------------------
020700*   WOE / IV WORK AREAS FOR THE CURRENT CELL
020750*   CR01943 - WS-RATIO-ARG CARRIES 7 INTEGER DIGITS, NOT 3.  A
020760*   BIN WITH ZERO BAD (OR ZERO GOOD) OBSERVATIONS IS ORDINARY IN
020770*   SCORECARD DATA, AND THE .000001 SMOOTHING IN D1300 THEN
020780*   DRIVES THIS RATIO AS HIGH AS (UP TO 1.000001) / .000001, A
020790*   7-DIGIT INTEGER - 3 DIGITS SILENTLY TRUNCATED THE HIGH-ORDER
020795*   PART AND FED A CORRUPTED ARGUMENT INTO D2000'S LOG SERIES.
020800*----------------------------------------------------------------
020900 01  WS-WOE-IV-CALC.
021000     05  WS-TOTAL-GOOD           PIC 9(7) COMP      VALUE ZERO.
021100     05  WS-TOTAL-BAD            PIC 9(7) COMP      VALUE ZERO.
021200     05  WS-DIST-GOOD            PIC S9V9(8)        VALUE ZERO.
021300     05  WS-DIST-BAD             PIC S9V9(8)        VALUE ZERO.
021400     05  WS-RATIO-ARG            PIC S9(7)V9(8)     VALUE ZERO.
021500     05  WS-CELL-WOE             PIC S9(2)V9(6)     VALUE ZERO.
021600     05  WS-CELL-IV              PIC S9(2)V9(6)     VALUE ZERO.
021700     05  WS-ATTR-TOTAL-IV        PIC S9(2)V9(6)     VALUE ZERO.
021750     05  FILLER                  PIC X(06).
021800
021900*----------------------------------------------------------------
022000*   NATURAL-LOG WORK AREAS - RANGE REDUCTION PLUS SERIES.
022100*   LN(X) = 2 * ATANH((X-1)/(X+1)), NO INTRINSIC FUNCTION USED.
022150*   CR01943 - LN-ARGUMENT IS MOVED STRAIGHT FROM WS-RATIO-ARG
022160*   AND MUST MATCH ITS 7 INTEGER DIGITS - SEE THE BANNER THERE.
022200*----------------------------------------------------------------
022300 01  WS-LN-WORK.
022400     05  LN-ARGUMENT             PIC S9(7)V9(8)     VALUE ZERO.
022500     05  LN-SCALE-COUNT          PIC S9(3)      COMP VALUE ZERO.
022600     05  LN-Y                    PIC S9V9(9)        VALUE ZERO.
022700     05  LN-Y-SQ                 PIC S9V9(9)        VALUE ZERO.
022800     05  LN-TERM                 PIC S9V9(9)        VALUE ZERO.
022900     05  LN-SERIES-SUM           PIC S9V9(9)        VALUE ZERO.
023000     05  LN-ODD-POWER            PIC S9(3)      COMP VALUE ZERO.
023100     05  LN-TERM-COUNT           PIC S9(3)      COMP VALUE ZERO.
023150     05  FILLER                  PIC X(06).
023200
023300 01  WS-CON-LN2                  PIC 9V9(9)      VALUE
023400                                         0.693147181.
023500
023600*----------------------------------------------------------------
023700*   THRESHOLD CONSTANT AND THE SELECTED/NOT-SELECTED TEXT.
023800*----------------------------------------------------------------
023900 01  WS-CONSTANTS.
024000     05  CON-IV-THRESHOLD        PIC 9V99        VALUE 0.02.
024050     05  FILLER                  PIC 9(03).
024100
024200*****************************************************************
024300*                     PROCEDURE DIVISION                        *
024400*****************************************************************
024500 PROCEDURE DIVISION.
024600
024620*----------------------------------------------------------------
024640*   0000-MAIN-PROCESSING-PARA - TOP OF THE RUN.  OPEN THE
024650*   OUTCOME-TAGGED TRANSACTION FILE, WALK IT ONCE ACCUMULATING
024660*   THE GOOD/BAD CELL COUNTS PER ATTRIBUTE-BIN, THEN WALK THE
024670*   CELL TABLE A SECOND TIME COMPUTING WOE AND IV AND WRITING
024680*   THE REPORT.  TWO-PASS BY DESIGN - SEE B2000/D1000 BELOW.
024690*----------------------------------------------------------------
024700 0000-MAIN-PROCESSING-PARA.
024800     ACCEPT WS-RUN-DATE-8 FROM DATE.
024900
025000     PERFORM A1000-OPEN-FILES-PARA
025100        THRU A1000-EXIT.
025200
025300     PERFORM A2000-PROCESS-OUTCOMES-PARA
025400        THRU A2000-EXIT.
025500
025600     PERFORM D1000-COMPUTE-WOE-IV-PARA
025700        THRU D1000-EXIT.
025800
025900     PERFORM A4000-CLOSE-FILES-PARA
026000        THRU A4000-EXIT.
026100
026200     PERFORM A5000-DISPLAY-TOTALS-PARA
026300        THRU A5000-EXIT.
026400
026500     STOP RUN.
026600 0000-EXIT.
026700     EXIT.
026800
026820*----------------------------------------------------------------
026840*   A1000-OPEN-FILES-PARA - OPEN THE TRANSACTION INPUT AND THE
026850*   REPORT OUTPUT.  NO FILE-STATUS CHECK HERE - A BAD OPEN WILL
026860*   ABEND ON THE FIRST READ/WRITE, WHICH IS THE SHOP'S LONG-
026870*   STANDING CONVENTION FOR THIS PROGRAM FAMILY.
026880*----------------------------------------------------------------
026900 A1000-OPEN-FILES-PARA.
027000     OPEN INPUT  OUTCOIN.
027100     OPEN OUTPUT WOEREPT.
027200 A1000-EXIT.
027300     EXIT.
027400
027420*----------------------------------------------------------------
027440*   A2000-PROCESS-OUTCOMES-PARA - PASS 1.  PRIME THE READ, THEN
027450*   TAKE ONE OUTCOME-TAGGED RECORD AT A TIME UNTIL END OF FILE,
027460*   BUILDING THE IN-MEMORY CELL TABLE AS WE GO.
027470*----------------------------------------------------------------
027500 A2000-PROCESS-OUTCOMES-PARA.
027600     PERFORM R1000-READ-OUTCOIN-PARA
027700        THRU R1000-EXIT.
027800
027900     PERFORM A2100-TAKE-OUTCOME-PARA
028000        THRU A2100-EXIT
028100       UNTIL END-OF-OUTCIN.
028200 A2000-EXIT.
028300     EXIT.
028400
028420*----------------------------------------------------------------
028440*   A2100-TAKE-OUTCOME-PARA - ONE TRANSACTION'S WORTH OF WORK:
028450*   MAP THE RAW TARGET CODE TO GOOD/BAD/EXCLUDE, THEN (UNLESS
028460*   EXCLUDED) ROLL IT INTO THE CELL TABLE, THEN READ AHEAD.
028470*----------------------------------------------------------------
028500 A2100-TAKE-OUTCOME-PARA.
028600     ADD 1 TO CNT-OBSERVATIONS-READ.
028700
028800     PERFORM B1000-MAP-TARGET-PARA
028900        THRU B1000-EXIT.
029000
029100     IF NOT TARGET-IS-EXCLUDE
029200         PERFORM B2000-ACCUMULATE-CELL-PARA
029300            THRU B2000-EXIT
029400     END-IF.
029500
029600     PERFORM R1000-READ-OUTCOIN-PARA
029700        THRU R1000-EXIT.
029800 A2100-EXIT.
029900     EXIT.
030000
030020*----------------------------------------------------------------
030030*   R1000-READ-OUTCOIN-PARA - SEQUENTIAL READ OF THE OUTCOME-
030040*   TAGGED TRANSACTION FILE.  ANY STATUS OTHER THAN '00' OR THE
030050*   NORMAL AT-END IS TREATED AS END-OF-FILE AFTER LOGGING IT -
030060*   THE SAME "DON'T ABEND ON A BAD TAPE LABEL" HABIT CARRIED
030070*   FORWARD FROM THE OLDER BATCH SUITE THIS WAS LIFTED FROM.
030080*----------------------------------------------------------------
030100 R1000-READ-OUTCOIN-PARA.
030200     READ OUTCOIN
030300         AT END
030400             SET END-OF-OUTCIN TO TRUE
030500     END-READ.
030600
030700     EVALUATE TRUE
030800         WHEN OUTCIN-OK
030900             CONTINUE
031000         WHEN END-OF-OUTCIN
031100             CONTINUE
031200         WHEN OTHER
031300             DISPLAY 'PGBWOEIV - OUTCOIN READ ERROR - '
031400                     WS-OUTCIN-FS
031500             SET END-OF-OUTCIN TO TRUE
031600     END-EVALUATE.
031700 R1000-EXIT.
031800     EXIT.
031900
032000*----------------------------------------------------------------
032100*   B1000 - MAP THE SERVICING STATUS TEXT TO GOOD/BAD/EXCLUDE
032200*   BY EXACT TEXT MATCH AGAINST WS-STATUS-TBL.  UNRECOGNIZED
032300*   TEXT FALLS THROUGH TO EXCLUDE - SEE STA-IDX AFTER THE LOOP.
032400*----------------------------------------------------------------
032500 B1000-MAP-TARGET-PARA.
032600     MOVE 'U' TO WS-TARGET-CD.
032700
032710*    CR01944 - A STATUS TEXT THAT DOES NOT EVEN START WITH A
032720*    LETTER IS FEED GARBAGE, NOT A REAL SERVICING STATUS - SKIP
032730*    THE TABLE SEARCH AND LEAVE THE TARGET CODE 'U'.
032740     IF OUT-LOAN-STATUS (1:1) IS ALPHA-STATUS-CLASS
032800         SET STA-IDX TO 1
032900         SEARCH STA-ENTRY
033000             AT END
033100                 MOVE 'U' TO WS-TARGET-CD
033200             WHEN STA-STATUS-TEXT (STA-IDX) = OUT-LOAN-STATUS
033300                 MOVE STA-TARGET-CD (STA-IDX) TO WS-TARGET-CD
033400         END-SEARCH
033410     END-IF.
033500
033550*    'U' (UNRECOGNIZED) FALLS INTO WHEN OTHER BELOW AND IS
033570*    COUNTED AS EXCLUDED, NOT AS BAD - AN UNMAPPED STATUS TEXT
033580*    IS A DATA PROBLEM, NOT EVIDENCE OF DEFAULT.
033600     EVALUATE TRUE
033700         WHEN TARGET-IS-GOOD
033800             ADD 1 TO CNT-GOOD
033900         WHEN TARGET-IS-BAD
034000             ADD 1 TO CNT-BAD
034100         WHEN OTHER
034200             ADD 1 TO CNT-EXCLUDED
034300     END-EVALUATE.
034400 B1000-EXIT.
034500     EXIT.
034600
034700*----------------------------------------------------------------
034800*   B2000 - FIND OR ADD THE (ATTRIBUTE,BIN) CELL AND ROLL THE
034900*   GOOD/BAD COUNT INTO IT.  ALSO ADDS THE ATTRIBUTE NAME TO
035000*   WS-ATTR-TABLE THE FIRST TIME IT IS SEEN.
035100*----------------------------------------------------------------
035200 B2000-ACCUMULATE-CELL-PARA.
035300     PERFORM B2100-FIND-ATTR-PARA
035400        THRU B2100-EXIT.
035500
035520*    A CELL IS KEYED ON THE (ATTRIBUTE,BIN) PAIR - TWO DIFFERENT
035540*    ATTRIBUTES CAN HAPPEN TO SHARE A BIN LABEL (E.G. 'MISSING'),
035560*    SO BOTH PARTS OF THE KEY MUST MATCH IN THE SEARCH BELOW.
035600     MOVE 'N' TO WS-FOUND-SW.
035700     SET CEL-IDX TO 1.
035800     SEARCH CEL-ENTRY
035900         AT END
036000             CONTINUE
036100         WHEN CEL-ATTR-NAME (CEL-IDX) = OUT-ATTR-NAME AND
036200              CEL-BIN-LABEL (CEL-IDX) = OUT-BIN-LABEL
036300             SET CELL-FOUND TO TRUE
036400     END-SEARCH.
036500
036550*    FIRST TIME THIS (ATTRIBUTE,BIN) HAS BEEN SEEN - APPEND A NEW
036570*    CELL AND SEED ITS COUNTS AT ZERO BEFORE ROLLING IN THE FIRST
036580*    OBSERVATION BELOW.
036600     IF NOT CELL-FOUND
036700         ADD 1 TO WS-CELL-COUNT
036800         MOVE WS-CELL-COUNT TO WS-CELL-SUB
036900         SET CEL-IDX TO WS-CELL-SUB
037000         MOVE OUT-ATTR-NAME TO CEL-ATTR-NAME (CEL-IDX)
037100         MOVE OUT-BIN-LABEL TO CEL-BIN-LABEL (CEL-IDX)
037200         MOVE ZERO TO CEL-GOOD-COUNT (CEL-IDX)
037300         MOVE ZERO TO CEL-BAD-COUNT  (CEL-IDX)
037400     END-IF.
037500
037600     IF TARGET-IS-GOOD
037700         ADD 1 TO CEL-GOOD-COUNT (CEL-IDX)
037800     ELSE
037900         ADD 1 TO CEL-BAD-COUNT (CEL-IDX)
038000     END-IF.
038100 B2000-EXIT.
038200     EXIT.
038300
038310*----------------------------------------------------------------
038320*   B2100-FIND-ATTR-PARA - LOOK UP THIS TRANSACTION'S ATTRIBUTE
038330*   NAME IN THE IN-MEMORY ATTRIBUTE TABLE.  SEARCH (NOT SEARCH
038340*   ALL) BECAUSE ENTRIES ARE ADDED IN FIRST-SEEN ORDER, NOT
038350*   SORTED - A NEW NAME IS APPENDED AT WS-ATTR-COUNT+1.
038360*----------------------------------------------------------------
038400 B2100-FIND-ATTR-PARA.
038500     MOVE 'N' TO WS-FOUND-SW.
038600     SET ATT-IDX TO 1.
038700     SEARCH ATT-ENTRY
038800         AT END
038900             CONTINUE
039000         WHEN ATT-NAME (ATT-IDX) = OUT-ATTR-NAME
039100             SET CELL-FOUND TO TRUE
039200     END-SEARCH.
039300
039400     IF NOT CELL-FOUND
039500         ADD 1 TO WS-ATTR-COUNT
039600         MOVE WS-ATTR-COUNT TO WS-ATTR-SUB
039700         SET ATT-IDX TO WS-ATTR-SUB
039800         MOVE OUT-ATTR-NAME TO ATT-NAME (ATT-IDX)
039900     END-IF.
040000
040100     MOVE 'N' TO WS-FOUND-SW.
040200 B2100-EXIT.
040300     EXIT.
040400
040500*----------------------------------------------------------------
040600*   D1000 - REDUCE THE CELL TABLE TO WOE AND IV, ONE ATTRIBUTE
040700*   AT A TIME, AND PRINT THE REPORT.  CR01140 ADDED THE
040800*   SELECTED/NOT SELECTED FLAG ON THE ATTRIBUTE TOTAL LINE.
040900*----------------------------------------------------------------
041000 D1000-COMPUTE-WOE-IV-PARA.
041400     PERFORM E1000-WRITE-HEADINGS-PARA
041500        THRU E1000-EXIT.
041600
041700     PERFORM D1100-ATTR-LOOP-PARA
041800        THRU D1100-EXIT
041900       VARYING ATT-IDX FROM 1 BY 1
042000         UNTIL ATT-IDX > WS-ATTR-COUNT.
042100
042200     PERFORM E4000-WRITE-FINAL-TOTALS-PARA
042300        THRU E4000-EXIT.
042400 D1000-EXIT.
042500     EXIT.
042600
042610*----------------------------------------------------------------
042620*   CR01918 - DIST-GOOD/DIST-BAD MUST DIVIDE BY THIS ATTRIBUTE'S
042630*   OWN GOOD/BAD TOTAL, NOT THE WHOLE FILE'S - D1150 SUMS IT
042640*   FROM THE CELL TABLE BEFORE THE BINS ARE WALKED.
042650*----------------------------------------------------------------
042700 D1100-ATTR-LOOP-PARA.
042800     MOVE ZERO TO WS-ATTR-TOTAL-IV.
042810     MOVE ZERO TO WS-TOTAL-GOOD.
042820     MOVE ZERO TO WS-TOTAL-BAD.
042830
042840     PERFORM D1150-SUM-ATTR-TOTALS-PARA
042850        THRU D1150-EXIT
042860       VARYING CEL-IDX FROM 1 BY 1
042870         UNTIL CEL-IDX > WS-CELL-COUNT.
042900
043000     PERFORM D1200-CELL-LOOP-PARA
043100        THRU D1200-EXIT
043200       VARYING CEL-IDX FROM 1 BY 1
043300         UNTIL CEL-IDX > WS-CELL-COUNT.
043400
043500     PERFORM E3000-WRITE-ATTR-TOTAL-PARA
043600        THRU E3000-EXIT.
043700 D1100-EXIT.
043800     EXIT.
043900
043902*----------------------------------------------------------------
043904*   D1150-SUM-ATTR-TOTALS-PARA - ONE PASS OVER THE CELL TABLE
043906*   PER ATTRIBUTE, ADDING UP THIS ATTRIBUTE'S GOOD AND BAD
043908*   ACROSS ALL ITS BINS - THE DENOMINATOR D1300 NEEDS FOR
043909*   DIST-GOOD AND DIST-BAD.  CELLS FOR OTHER ATTRIBUTES SKIP.
043910 D1150-SUM-ATTR-TOTALS-PARA.
043920     IF CEL-ATTR-NAME (CEL-IDX) = ATT-NAME (ATT-IDX)
043930         ADD CEL-GOOD-COUNT (CEL-IDX) TO WS-TOTAL-GOOD
043940         ADD CEL-BAD-COUNT  (CEL-IDX) TO WS-TOTAL-BAD
043950     END-IF.
043960 D1150-EXIT.
043970     EXIT.
043980
043985*----------------------------------------------------------------
043988*   D1200-CELL-LOOP-PARA - SECOND PASS OVER THE CELL TABLE FOR
043991*   THIS ATTRIBUTE: COMPUTE WOE/IV PER BIN AND PRINT ITS DETAIL
043994*   LINE.  CELLS FOR OTHER ATTRIBUTES ARE SKIPPED HERE TOO - THE
043997*   TABLE IS WALKED ONCE PER ATTRIBUTE RATHER THAN RE-SORTED.
043998*----------------------------------------------------------------
044000 D1200-CELL-LOOP-PARA.
044100     IF CEL-ATTR-NAME (CEL-IDX) = ATT-NAME (ATT-IDX)
044200         PERFORM D1300-COMPUTE-CELL-PARA
044300            THRU D1300-EXIT
044400         PERFORM E2000-WRITE-DETAIL-PARA
044500            THRU E2000-EXIT
044600         ADD WS-CELL-IV TO WS-ATTR-TOTAL-IV
044700     END-IF.
044800 D1200-EXIT.
044900     EXIT.
045000
045100*----------------------------------------------------------------
045200*   D1300 - DIST GOOD, DIST BAD, WOE AND IV FOR ONE CELL.
045300*   WOE = LN((DIST-GOOD + .000001) / (DIST-BAD + .000001)).
045400*----------------------------------------------------------------
045500 D1300-COMPUTE-CELL-PARA.
045600     IF WS-TOTAL-GOOD > ZERO
045700         COMPUTE WS-DIST-GOOD ROUNDED =
045800             CEL-GOOD-COUNT (CEL-IDX) / WS-TOTAL-GOOD
045900     ELSE
046000         MOVE ZERO TO WS-DIST-GOOD
046100     END-IF.
046150*    GUARD AGAINST DIVIDE-BY-ZERO WHEN AN ATTRIBUTE HAS NO GOOD
046170*    (OR NO BAD) OBSERVATIONS AT ALL IN THIS RUN'S SAMPLE.
046200
046300     IF WS-TOTAL-BAD > ZERO
046400         COMPUTE WS-DIST-BAD ROUNDED =
046500             CEL-BAD-COUNT (CEL-IDX) / WS-TOTAL-BAD
046600     ELSE
046700         MOVE ZERO TO WS-DIST-BAD
046800     END-IF.
046900
046920*    CR01944 - TALLY THE RARE CELL ON THE DEBUG-DUMP BYTE BEFORE
046940*    THE .000001 SMOOTHING BELOW COVERS IT UP.
046960     IF WS-DIST-GOOD = ZERO OR WS-DIST-BAD = ZERO
046980         ADD 1 TO WS-DEBUG-NUM
046995     END-IF.
047000     COMPUTE WS-RATIO-ARG ROUNDED =
047100         (WS-DIST-GOOD + 0.000001) / (WS-DIST-BAD + 0.000001).
047200
047300     MOVE WS-RATIO-ARG TO LN-ARGUMENT.
047400     PERFORM D2000-COMPUTE-LN-PARA
047500        THRU D2000-EXIT.
047600     MOVE WS-LN-RESULT-DISPLAY TO WS-CELL-WOE.
047700
047800     COMPUTE WS-CELL-IV ROUNDED =
047900         (WS-DIST-GOOD - WS-DIST-BAD) * WS-CELL-WOE.
048000 D1300-EXIT.
048100     EXIT.
048200
048300*----------------------------------------------------------------
048400*   D2000 - NATURAL LOG OF LN-ARGUMENT, NO INTRINSIC FUNCTION.
048500*   RANGE-REDUCE THE ARGUMENT INTO (0.5,1.5] BY REPEATED
048600*   HALVING/DOUBLING, TRACKING THE NUMBER OF LN(2) STEPS, THEN
048700*   APPLY THE SERIES LN(X) = 2*(Y+Y**3/3+Y**5/5+...), WHERE
048800*   Y = (X-1)/(X+1).
048900*----------------------------------------------------------------
049000 D2000-COMPUTE-LN-PARA.
049100     MOVE ZERO TO LN-SCALE-COUNT.
049200
049300     PERFORM D2100-REDUCE-HIGH-PARA
049400        THRU D2100-EXIT
049500       UNTIL LN-ARGUMENT NOT > 1.5.
049600
049700     PERFORM D2200-REDUCE-LOW-PARA
049800        THRU D2200-EXIT
049900       UNTIL LN-ARGUMENT > 0.5.
050000
050100     COMPUTE LN-Y ROUNDED =
050200         (LN-ARGUMENT - 1) / (LN-ARGUMENT + 1).
050300     COMPUTE LN-Y-SQ ROUNDED = LN-Y * LN-Y.
050400
050500     MOVE LN-Y TO LN-SERIES-SUM.
050600     MOVE LN-Y TO LN-TERM.
050700     MOVE 1    TO LN-ODD-POWER.
050800
050900     PERFORM D2300-SERIES-TERM-PARA
051000        THRU D2300-EXIT
051100       VARYING LN-TERM-COUNT FROM 1 BY 1
051200         UNTIL LN-TERM-COUNT > 8.
051300
051400     COMPUTE WS-LN-RESULT-DISPLAY ROUNDED =
051500         (2 * LN-SERIES-SUM) + (LN-SCALE-COUNT * WS-CON-LN2).
051600 D2000-EXIT.
051700     EXIT.
051800
051820*----------------------------------------------------------------
051840*   D2100-REDUCE-HIGH-PARA - ONE HALVING STEP OF THE RANGE-
051850*   REDUCTION LOOP.  EACH HALVING IS ONE LN(2) WE HAVE TO ADD
051860*   BACK IN AT THE END, SO LN-SCALE-COUNT GOES UP BY ONE.
051870*----------------------------------------------------------------
051900 D2100-REDUCE-HIGH-PARA.
052000     COMPUTE LN-ARGUMENT ROUNDED = LN-ARGUMENT / 2.
052100     ADD 1 TO LN-SCALE-COUNT.
052200 D2100-EXIT.
052300     EXIT.
052400
052420*----------------------------------------------------------------
052440*   D2200-REDUCE-LOW-PARA - ONE DOUBLING STEP, THE MIRROR OF
052450*   D2100 FOR AN ARGUMENT THAT STARTED BELOW 0.5.  EACH
052460*   DOUBLING SUBTRACTS ONE LN(2) FROM THE SCALE COUNT.
052470*----------------------------------------------------------------
052500 D2200-REDUCE-LOW-PARA.
052600     COMPUTE LN-ARGUMENT ROUNDED = LN-ARGUMENT * 2.
052700     SUBTRACT 1 FROM LN-SCALE-COUNT.
052800 D2200-EXIT.
052900     EXIT.
053000
053020*----------------------------------------------------------------
053040*   D2300-SERIES-TERM-PARA - ONE TERM OF THE ODD-POWER SERIES
053050*   Y + Y**3/3 + Y**5/5 + ... .  THE FIRST TERM (LN-TERM-COUNT
053060*   = 1) IS ALREADY SEEDED BY D2000 BEFORE THIS PARAGRAPH IS
053070*   EVER PERFORMED, SO WE ONLY ADVANCE THE POWER FROM TERM 2 ON.
053080*----------------------------------------------------------------
053100 D2300-SERIES-TERM-PARA.
053200     IF LN-TERM-COUNT > 1
053300         ADD 2 TO LN-ODD-POWER
053400         COMPUTE LN-TERM ROUNDED = LN-TERM * LN-Y-SQ
053500         COMPUTE LN-SERIES-SUM ROUNDED =
053600             LN-SERIES-SUM + (LN-TERM / LN-ODD-POWER)
053700     END-IF.
053800 D2300-EXIT.
053900     EXIT.
054000
054100*----------------------------------------------------------------
054200*   E1000 - REPORT HEADINGS.
054300*----------------------------------------------------------------
054400 E1000-WRITE-HEADINGS-PARA.
054420*    CR01944 - C01 IS TOP-OF-FORM, NOT THE PAGE KEYWORD, SINCE
054440*    THIS IS A ONE-PAGE REPORT AND THE MNEMONIC IS WHAT THIS
054460*    SHOP'S PRINT PROGRAMS SLOT IT TO.
054500     WRITE WOE-RPT-HDG1-LINE AFTER ADVANCING TOP-OF-FORM.
054600     WRITE WOE-RPT-HDG2-LINE AFTER ADVANCING 2 LINES.
054700 E1000-EXIT.
054800     EXIT.
054900
055000*----------------------------------------------------------------
055100*   E2000 - ONE DETAIL LINE PER (ATTRIBUTE,BIN) CELL.
055200*----------------------------------------------------------------
055300 E2000-WRITE-DETAIL-PARA.
055320*    BUILD THE LOGICAL RESULT RECORD FROM THE CELL TABLE FIRST,
055340*    THEN EDIT IT ONTO THE PRINT LINE - SEE THE BANNER IN
055360*    WOERPTL FOR WHY THE TWO STEPS ARE KEPT SEPARATE.
055400     MOVE CEL-ATTR-NAME (CEL-IDX)  TO RPT-ATTR-NAME.
055500     MOVE CEL-BIN-LABEL (CEL-IDX)  TO RPT-BIN-LABEL.
055600     MOVE CEL-GOOD-COUNT (CEL-IDX) TO RPT-GOOD-COUNT.
055700     MOVE CEL-BAD-COUNT (CEL-IDX)  TO RPT-BAD-COUNT.
055800     COMPUTE RPT-WOE ROUNDED = WS-CELL-WOE.
055900     COMPUTE RPT-IV ROUNDED = WS-CELL-IV.
055920
055940     MOVE RPT-ATTR-NAME            TO DTL-ATTR-NAME.
055960     MOVE RPT-BIN-LABEL            TO DTL-BIN-LABEL.
055980     MOVE RPT-GOOD-COUNT           TO DTL-GOOD-COUNT.
056000     MOVE RPT-BAD-COUNT            TO DTL-BAD-COUNT.
056010     MOVE RPT-WOE                  TO DTL-WOE.
056020     MOVE RPT-IV                   TO DTL-IV.
056030
056100     WRITE WOE-RPT-DETAIL-LINE AFTER ADVANCING 1 LINE.
056200 E2000-EXIT.
056300     EXIT.
056400
056500*----------------------------------------------------------------
056600*   E3000 - ATTRIBUTE CONTROL-BREAK TOTAL, WITH THE SELECTED
056700*   FLAG FROM CR01140.
056800*----------------------------------------------------------------
056900 E3000-WRITE-ATTR-TOTAL-PARA.
057000     MOVE ATT-NAME (ATT-IDX) TO ATO-ATTR-NAME.
057100     COMPUTE ATO-TOTAL-IV ROUNDED = WS-ATTR-TOTAL-IV.
057200
057300     IF WS-ATTR-TOTAL-IV > CON-IV-THRESHOLD
057400         MOVE 'SELECTED'     TO ATO-SELECT-FLAG
057500         ADD 1 TO CNT-ATTRS-SELECTED
057600     ELSE
057700         MOVE 'NOT SELECTED' TO ATO-SELECT-FLAG
057800     END-IF.
057900
058000     WRITE WOE-RPT-ATTR-TOT-LINE AFTER ADVANCING 2 LINES.
058100 E3000-EXIT.
058200     EXIT.
058300
058400*----------------------------------------------------------------
058500*   E4000 - FINAL CONTROL TOTALS ON THE REPORT.
058600*----------------------------------------------------------------
058700 E4000-WRITE-FINAL-TOTALS-PARA.
058720*    FOUR CAPTION/VALUE PAIRS, ONE WRITE EACH - KEPT AS FOUR
058740*    STRAIGHT-LINE BLOCKS RATHER THAN A TABLE-DRIVEN LOOP SINCE
058760*    THE CAPTIONS NEVER CHANGE FROM RUN TO RUN.
058800     MOVE 'OBSERVATIONS READ'  TO FTO-CAPTION.
058900     MOVE CNT-OBSERVATIONS-READ TO FTO-VALUE.
059000     WRITE WOE-RPT-FINAL-TOT-LINE AFTER ADVANCING 2 LINES.
059100
059200     MOVE 'GOOD'               TO FTO-CAPTION.
059300     MOVE CNT-GOOD             TO FTO-VALUE.
059400     WRITE WOE-RPT-FINAL-TOT-LINE AFTER ADVANCING 1 LINE.
059500
059600     MOVE 'BAD'                TO FTO-CAPTION.
059700     MOVE CNT-BAD              TO FTO-VALUE.
059800     WRITE WOE-RPT-FINAL-TOT-LINE AFTER ADVANCING 1 LINE.
059900
060000     MOVE 'EXCLUDED'           TO FTO-CAPTION.
060100     MOVE CNT-EXCLUDED         TO FTO-VALUE.
060200     WRITE WOE-RPT-FINAL-TOT-LINE AFTER ADVANCING 1 LINE.
060300 E4000-EXIT.
060400     EXIT.
060500
060520*----------------------------------------------------------------
060540*   A4000-CLOSE-FILES-PARA - CLOSE BOTH FILES BEFORE THE CONTROL
060550*   TOTALS ARE WRITTEN TO THE JOB LOG.  NO FILE-STATUS CHECK -
060560*   A CLOSE FAILURE THIS LATE IN THE RUN HAS NO RECOVERY ACTION
060570*   TO TAKE ANYWAY.
060580*----------------------------------------------------------------
060600 A4000-CLOSE-FILES-PARA.
060700     CLOSE OUTCOIN.
060800     CLOSE WOEREPT.
060900 A4000-EXIT.
061000     EXIT.
061100
061200*----------------------------------------------------------------
061300*   A5000 - END-OF-JOB CONTROL TOTALS TO THE JOB LOG.
061400*----------------------------------------------------------------
061500 A5000-DISPLAY-TOTALS-PARA.
061600     DISPLAY '===== PGBWOEIV CONTROL TOTALS ====='.
061700     DISPLAY 'OBSERVATIONS READ    - ' CNT-OBSERVATIONS-READ.
061800     DISPLAY 'GOOD                  - ' CNT-GOOD.
061900     DISPLAY 'BAD                    - ' CNT-BAD.
062000     DISPLAY 'EXCLUDED                - ' CNT-EXCLUDED.
062100     DISPLAY 'ATTRIBUTES SEEN           - ' WS-ATTR-COUNT.
062200     DISPLAY 'ATTRIBUTES SELECTED        - ' CNT-ATTRS-SELECTED.
062300 A5000-EXIT.
062400     EXIT.
062500
062600 END PROGRAM PGBWOEIV.
