000100*****************************************************************
000200* APPLTRN    - LOAN APPLICATION INPUT RECORD                    *
000300*                                                                *
000400*  ONE RECORD PER LOAN APPLICATION SUBMITTED TO THE SCORECARD.  *
000500*  LINE-SEQUENTIAL TEXT FILE, FIXED LAYOUT, READ IN ARRIVAL      *
000600*  ORDER BY PGBSCORE.  NO KEYED ACCESS IS EVER TAKEN AGAINST     *
000700*  THIS RECORD.                                                 *
000800*****************************************************************
000900*     CODE       AUTHOR   DATE     DESCRIPTION                  *
001000*     ---------- -------- -------- --------------------------- *
001100*     NEW        DSALAZAR 19950301 ORIGINAL LAYOUT             *
001200*     CR00118    DSALAZAR 19960714 ADDED LOAN-BURDEN FIELD     *
001300*     CR00342    MWEST    19990211 Y2K - NO 2-DIGIT YEARS HERE *
001400*****************************************************************
001500 01  APPLICATION-RECORD.
001600*--------------------------------------------------------------*
001700*    APPLICATION IDENTIFIER - ECHOED BACK ON THE SCORED RECORD *
001800*--------------------------------------------------------------*
001900     05  APP-ID                  PIC X(10).
002000*--------------------------------------------------------------*
002100*    STATED ANNUAL INCOME, U.S. DOLLARS.  MUST BE POSITIVE.    *
002200*--------------------------------------------------------------*
002300     05  APP-ANNUAL-INC          PIC S9(9)V99.
002400*--------------------------------------------------------------*
002500*    NOTE RATE, PERCENT.  VALID RANGE IS 0 THRU 50.            *
002600*--------------------------------------------------------------*
002700     05  APP-INT-RATE            PIC S9(2)V999.
002800*--------------------------------------------------------------*
002900*    LENGTH OF CREDIT HISTORY, YEARS.                          *
003000*--------------------------------------------------------------*
003100     05  APP-CREDIT-HIST-LEN     PIC S9(3)V99.
003200*--------------------------------------------------------------*
003300*    TOTAL REVOLVING HIGH CREDIT LIMIT.  ZERO MEANS ABSENT.    *
003400*--------------------------------------------------------------*
003500     05  APP-TOTAL-REV-HI-LIM    PIC S9(9)V99.
003600*--------------------------------------------------------------*
003700*    TOTAL CURRENT BALANCE, ALL TRADES.  ZERO MEANS ABSENT.    *
003800*--------------------------------------------------------------*
003900     05  APP-TOT-CUR-BAL         PIC S9(9)V99.
004000*--------------------------------------------------------------*
004100*    STATED LOAN PURPOSE CODE - SEE C1300-LOOKUP-PURPOSE-PARA  *
004200*    IN PGBSCORE FOR THE VALID LIST.  CASE OF THE INCOMING     *
004300*    VALUE IS NOT GUARANTEED, SO PGBSCORE UPPERCASES IT FIRST. *
004400*--------------------------------------------------------------*
004500     05  APP-PURPOSE             PIC X(20).
004600*--------------------------------------------------------------*
004700*    LOAN AMOUNT OVER (ANNUAL INCOME + 1).  ZERO MEANS ABSENT  *
004800*    AND IS DERIVED BY PGBSCORE FROM APP-LOAN-AMOUNT.          *
004900*--------------------------------------------------------------*
005000     05  APP-LOAN-BURDEN         PIC S9(3)V9(4).
005100*--------------------------------------------------------------*
005200*    REVOLVING UTILIZATION, PERCENT.  ZERO MEANS ABSENT.       *
005300*--------------------------------------------------------------*
005400     05  APP-REVOL-UTIL          PIC S9(3)V99.
005500*--------------------------------------------------------------*
005600*    INCOME VERIFICATION STATUS AS SUPPLIED BY THE ORIGINATOR. *
005700*--------------------------------------------------------------*
005800     05  APP-VERIF-STATUS        PIC X(15).
005900*--------------------------------------------------------------*
006000*    REQUESTED LOAN AMOUNT, U.S. DOLLARS.  ZERO MEANS ABSENT,  *
006100*    IN WHICH CASE PGBSCORE DEFAULTS IT TO 15,000.00 WHEN IT   *
006200*    DERIVES APP-LOAN-BURDEN.                                 *
006300*--------------------------------------------------------------*
006400     05  APP-LOAN-AMOUNT         PIC S9(9)V99.
006500*--------------------------------------------------------------*
006600*    PAD TO THE 120-BYTE FIXED LAYOUT CARRIED ON THE RUNBOOK.  *
006700*--------------------------------------------------------------*
006800     05  FILLER                  PIC X(09).
