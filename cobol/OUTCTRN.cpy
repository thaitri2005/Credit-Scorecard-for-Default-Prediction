000100*****************************************************************
000200* OUTCTRN    - HISTORICAL LOAN OUTCOME INPUT RECORD              *
000300*                                                                *
000400*  ONE RECORD PER (LOAN, ATTRIBUTE) OBSERVATION USED BY THE      *
000500*  SCORECARD-DEVELOPMENT BATCH, PGBWOEIV, TO REBUILD THE WOE     *
000600*  AND IV TABLES.  LINE-SEQUENTIAL TEXT FILE, FIXED LAYOUT.      *
000700*****************************************************************
000800*     CODE       AUTHOR   DATE     DESCRIPTION                  *
000900*     ---------- -------- -------- --------------------------- *
001000*     NEW        DSALAZAR 19950412 ORIGINAL LAYOUT             *
001100*     CR01140    RPATEL   20020117 WIDENED OUT-LOAN-STATUS TO  *
001200*                                  X(50) FOR THE LONGER POLICY *
001300*                                  EXCEPTION STATUS TEXT       *
001400*****************************************************************
001500 01  OUTCOME-RECORD.
001600*--------------------------------------------------------------*
001700*    LOAN IDENTIFIER.                                          *
001800*--------------------------------------------------------------*
001900     05  OUT-LOAN-ID             PIC X(10).
002000*--------------------------------------------------------------*
002100*    LOAN STATUS TEXT, VERBATIM FROM THE SERVICING SYSTEM OF   *
002200*    RECORD.  MAPPED TO A GOOD/BAD/EXCLUDE TARGET BY PGBWOEIV  *
002300*    ON AN EXACT-TEXT-MATCH BASIS - SEE WS-STATUS-TBL.         *
002400*--------------------------------------------------------------*
002500     05  OUT-LOAN-STATUS         PIC X(50).
002600*--------------------------------------------------------------*
002700*    SCORECARD ATTRIBUTE THIS OBSERVATION ANALYSES, E.G.       *
002800*    INT_RATE, ANNUAL_INC, PURPOSE.                            *
002900*--------------------------------------------------------------*
003000     05  OUT-ATTR-NAME           PIC X(20).
003100*--------------------------------------------------------------*
003200*    BIN OR CATEGORY LABEL THE LOAN FALLS INTO FOR THE ABOVE   *
003300*    ATTRIBUTE.                                                *
003400*--------------------------------------------------------------*
003500     05  OUT-BIN-LABEL           PIC X(20).
003600*--------------------------------------------------------------*
003700*    PAD TO THE 105-BYTE FIXED LAYOUT CARRIED ON THE RUNBOOK.  *
003800*--------------------------------------------------------------*
003900     05  FILLER                  PIC X(05).
