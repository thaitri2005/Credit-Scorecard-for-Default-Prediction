000100*****************************************************************
000200* WOERSLT    - WEIGHT-OF-EVIDENCE / INFORMATION VALUE REPORT    *
000300*              LOGICAL RESULT RECORD (WORKING-STORAGE ONLY)    *
000400*                                                                *
000500*  WOE-REPORT-RECORD IS THE PER-(ATTRIBUTE,BIN) RESULT PGBWOEIV *
000600*  BUILDS FROM THE IN-MEMORY CELL TABLE BEFORE IT IS EDITED     *
000700*  ONTO A WOE-RPT-DETAIL-LINE PRINT LINE (SEE WOERPTL).  COPY   *
001000*  THIS INTO WORKING-STORAGE ONLY - IT MUST NOT SHARE A RECORD  *
001100*  AREA WITH ANY FD, OR IT BECOMES AN ALIAS OF THAT FD'S        *
001200*  RECORD INSTEAD OF INDEPENDENT STORAGE.                       *
001300*****************************************************************
001400*     CODE       AUTHOR    DATE     DESCRIPTION                 *
001500*     ---------- --------- -------- --------------------------- *
001600*     CR01942    TNAKAGAWA 20100503 SPLIT OUT OF WOERPTL - SEE  *
001700*                                   THE CHANGE LOG THERE.       *
001800*****************************************************************
001900 01  WOE-REPORT-RECORD.
002000     05  RPT-ATTR-NAME           PIC X(20).
002100     05  RPT-BIN-LABEL           PIC X(20).
002200     05  RPT-GOOD-COUNT          PIC 9(7).
002300     05  RPT-BAD-COUNT           PIC 9(7).
002400     05  RPT-WOE                 PIC S9(2)V9(4).
002500     05  RPT-IV                  PIC S9(2)V9(4).
002600     05  FILLER                  PIC X(20).
