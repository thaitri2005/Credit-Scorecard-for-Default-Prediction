000100*****************************************************************
000200* SCOROUT    - SCORED APPLICATION OUTPUT RECORD                 *
000300*                                                                *
000400*  ONE RECORD WRITTEN BY PGBSCORE FOR EVERY APPLICATION READ,   *
000500*  WHETHER THE APPLICATION SCORED OR WAS REJECTED ON EDIT.      *
000600*  LINE-SEQUENTIAL TEXT FILE, FIXED LAYOUT.                     *
000700*****************************************************************
000800*     CODE       AUTHOR   DATE     DESCRIPTION                  *
000900*     ---------- -------- -------- --------------------------- *
001000*     NEW        DSALAZAR 19950301 ORIGINAL LAYOUT             *
001100*     CR00881    RPATEL   20010509 ADDED SCR-MESSAGE FOR EDIT  *
001200*                                  REJECTS - SEE PGBSCORE      *
001300*****************************************************************
001400 01  SCORED-RECORD.
001500*--------------------------------------------------------------*
001600*    ECHO OF THE INBOUND APP-ID SO DOWNSTREAM CAN MATCH BACK.  *
001700*--------------------------------------------------------------*
001800     05  SCR-APP-ID              PIC X(10).
001900*--------------------------------------------------------------*
002000*    POINTS-BASED CREDIT SCORE.  ZERO/ZERO WHEN REJECTED.      *
002100*--------------------------------------------------------------*
002200     05  SCR-CREDIT-SCORE        PIC S9(4)V99.
002300*--------------------------------------------------------------*
002400*    PROBABILITY OF DEFAULT, 0 THRU 1.  1.0000 WHEN REJECTED.  *
002500*--------------------------------------------------------------*
002600     05  SCR-DEFAULT-PROB        PIC V9(4).
002700*--------------------------------------------------------------*
002800*    LOG-ODDS VALUE BEHIND THE SCORE AND PROBABILITY ABOVE.    *
002900*--------------------------------------------------------------*
003000     05  SCR-LOG-ODDS            PIC S9(3)V9(4).
003100*--------------------------------------------------------------*
003200*    LOW RISK / MEDIUM RISK / HIGH RISK / VERY HIGH RISK, OR   *
003300*    INVALID INPUT WHEN THE APPLICATION FAILED EDIT.           *
003400*--------------------------------------------------------------*
003500     05  SCR-RISK-LEVEL          PIC X(15).
003600*--------------------------------------------------------------*
003700*    FIRST EDIT FAILURE MESSAGE, OR SPACES WHEN SCORED CLEAN.  *
003800*--------------------------------------------------------------*
003900     05  SCR-MESSAGE             PIC X(40).
004000*--------------------------------------------------------------*
004100*    PAD TO THE 90-BYTE FIXED LAYOUT CARRIED ON THE RUNBOOK.   *
004200*--------------------------------------------------------------*
004300     05  FILLER                  PIC X(08).
