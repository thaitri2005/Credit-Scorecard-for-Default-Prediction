000100*****************************************************************
000200* WOERPTL    - WEIGHT-OF-EVIDENCE / INFORMATION VALUE REPORT    *
000300*              PRINT-LINE GROUPS                                *
000400*                                                                *
000500*  CARRIES THE 132-BYTE PRINT-LINE GROUPS (HEADINGS, DETAIL,    *
000600*  ATTRIBUTE TOTAL, FINAL TOTAL) WRITTEN TO WOE-REPORT.  THESE  *
000700*  ARE THE FD WOEREPT RECORD AREA - DO NOT COPY THIS INTO       *
000800*  WORKING-STORAGE.  THE LOGICAL PER-BIN RESULT PGBWOEIV BUILDS *
000900*  FROM THE CELL TABLE BEFORE EDITING IT ONTO DTL-DETAIL-LINE   *
001000*  IS A SEPARATE, INDEPENDENT WORKING-STORAGE AREA - SEE        *
001100*  WOERSLT, COPIED INTO WORKING-STORAGE, NOT INTO THIS FD.      *
001200*****************************************************************
001300*     CODE       AUTHOR   DATE     DESCRIPTION                  *
001400*     ---------- -------- -------- --------------------------- *
001500*     NEW        DSALAZAR 19950412 ORIGINAL LAYOUT             *
001600*     CR01140    RPATEL   20020117 ADDED SELECTED/NOT SELECTED *
001700*                                  FLAG ON THE ATTRIBUTE TOTAL *
001800*     CR01942    TNAKAGAWA 20100503 THE LOGICAL RESULT RECORD  *
001900*                                  USED TO LIVE HERE TOO, BUT  *
002000*                                  SHARING THIS FD'S RECORD    *
002100*                                  AREA MADE IT AN ALIAS OF    *
002200*                                  THE PRINT LINE, NOT REAL    *
002300*                                  STORAGE - MOVED TO WOERSLT  *
002400*                                  IN WORKING-STORAGE.         *
002410*     CR01944    TNAKAGAWA 20100602 DTL-WOE, DTL-IV AND        *
002420*                                  ATO-TOTAL-IV ONLY PRINTED   *
002430*                                  ONE INTEGER DIGIT, BUT THE   *
002440*                                  LOGICAL/WORKING-STORAGE     *
002450*                                  FIELDS THEY EDIT FROM CARRY *
002460*                                  TWO - WIDENED ALL THREE TO  *
002470*                                  -99.9999 AND TRIMMED THE    *
002480*                                  TRAILING FILLER TO HOLD THE *
002490*                                  132-BYTE LINE WIDTH.        *
002500*****************************************************************
002600*--------------------------------------------------------------*
002700*    REPORT HEADING LINES - TITLE AND COLUMN CAPTIONS.         *
002800*--------------------------------------------------------------*
002900 01  WOE-RPT-HDG1-LINE.
003000     05  FILLER                  PIC X(45) VALUE SPACES.
003100     05  FILLER                  PIC X(42)
003200         VALUE 'SCORECARD DEVELOPMENT - WOE / IV ANALYSIS'.
003300     05  FILLER                  PIC X(45) VALUE SPACES.
003400 01  WOE-RPT-HDG2-LINE.
003500     05  FILLER                  PIC X(01) VALUE SPACES.
003600     05  FILLER                  PIC X(20) VALUE 'ATTRIBUTE'.
003700     05  FILLER                  PIC X(22) VALUE 'BIN'.
003800     05  FILLER                  PIC X(10) VALUE 'GOOD'.
003900     05  FILLER                  PIC X(12) VALUE 'BAD'.
004000     05  FILLER                  PIC X(10) VALUE 'WOE'.
004100     05  FILLER                  PIC X(10) VALUE 'IV'.
004200     05  FILLER                  PIC X(47) VALUE SPACES.
004300*--------------------------------------------------------------*
004400*    DETAIL LINE - ONE PER (ATTRIBUTE,BIN) CELL.               *
004500*--------------------------------------------------------------*
004600 01  WOE-RPT-DETAIL-LINE.
004700     05  DTL-ATTR-NAME           PIC X(20).
004800     05  FILLER                  PIC X(02) VALUE SPACES.
004900     05  DTL-BIN-LABEL           PIC X(20).
005000     05  FILLER                  PIC X(02) VALUE SPACES.
005100     05  DTL-GOOD-COUNT          PIC ZZZZZZ9.
005200     05  FILLER                  PIC X(03) VALUE SPACES.
005300     05  DTL-BAD-COUNT           PIC ZZZZZZ9.
005400     05  FILLER                  PIC X(03) VALUE SPACES.
005500     05  DTL-WOE                 PIC -99.9999.
005600     05  FILLER                  PIC X(03) VALUE SPACES.
005700     05  DTL-IV                  PIC -99.9999.
005800     05  FILLER                  PIC X(49) VALUE SPACES.
005900*--------------------------------------------------------------*
006000*    ATTRIBUTE CONTROL-BREAK TOTAL LINE - TOTAL IV AND THE     *
006100*    SELECTED / NOT SELECTED FLAG (THRESHOLD TOTAL IV > 0.02). *
006200*--------------------------------------------------------------*
006300 01  WOE-RPT-ATTR-TOT-LINE.
006400     05  FILLER                  PIC X(01) VALUE SPACES.
006500     05  ATO-TITLE               PIC X(10) VALUE 'TOTAL IV -'.
006600     05  ATO-ATTR-NAME           PIC X(20).
006700     05  FILLER                  PIC X(02) VALUE SPACES.
006800     05  ATO-TOTAL-IV            PIC -99.9999.
006900     05  FILLER                  PIC X(03) VALUE SPACES.
007000     05  ATO-SELECT-FLAG         PIC X(12).
007100     05  FILLER                  PIC X(76) VALUE SPACES.
007200*--------------------------------------------------------------*
007300*    FINAL CONTROL-TOTAL LINE - RECORDS READ, GOOD, BAD,       *
007400*    EXCLUDED.                                                 *
007500*--------------------------------------------------------------*
007600 01  WOE-RPT-FINAL-TOT-LINE.
007700     05  FILLER                  PIC X(01) VALUE SPACES.
007800     05  FTO-CAPTION             PIC X(20).
007900     05  FTO-VALUE               PIC ZZZZZZ9.
008000     05  FILLER                  PIC X(104) VALUE SPACES.
